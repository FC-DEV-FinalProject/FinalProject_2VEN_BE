000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MBT-MEMBER-TERM-RECORD.
000300 AUTHOR.        J KEELING.
000400 INSTALLATION.  STRATEGY OPS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  06/16/1992.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  MBT.TIP64  -  MEMBER TERM-AGREEMENT LAYOUT / DUMP UTILITY.    *
001000*                ONE RECORD PER MEMBER PER TERM TYPE (PRIVACY    *
001100*                POLICY, SERVICE TERMS, PROMOTION, MARKETING     *
001200*                AGREEMENT).  WRITTEN AT SIGNUP AND REWRITTEN ON *
001300*                PROFILE UPDATE BY MMB.B00910; RECORD-TYPE-CD    *
001400*                SPLITS THE FEED INTO A RUN HEADER, ONE DETAIL   *
001500*                PER TERM DECISION, AND A TRAILER CARRYING THE   *
001600*                RECORD COUNT FOR BALANCING.                     *
001700******************************************************************
001800* CHANGE LOG                                                    *
001900*   DATE      BY   TKT/REQ    DESCRIPTION                       *
002000*   --------  ---  ---------  --------------------------------- *
002100*   06/16/92  JK   INIT-0061  ORIGINAL LAYOUT - FOUR TERM TYPES. *
002200*   03/15/93  JK   ENH-0198   IS-TERM-AGREED NOW REQUIRED ON     *
002300*                             PRIVACY-POLICY AND SERVICE-TERMS   *
002400*                             BEFORE SIGNUP CAN COMPLETE.        *
002500*   11/09/95  PDM  ENH-0311   ADDED HEADER/TRAILER RECORD-TYPE   *
002600*                             AREAS SO THE NIGHTLY EXTRACT COULD *
002700*                             BE BALANCED LIKE THE OTHER MEMBER  *
002800*                             FEEDS.                             *
002900*   01/06/99  TSH  Y2K-0009   YEAR 2000 REMEDIATION - DECISION-  *
003000*                             DATE CONFIRMED FULL 4-DIGIT        *
003100*                             CENTURY (CCYYMMDDHHMMSS); NO       *
003200*                             WINDOWING IN USE.                  *
003300*   04/11/00   BCX  ENH-0371  ADDED MBT-DECISION-DT-AREA         *
003400*                             REDEFINES FOR THE WITHDRAWAL       *
003500*                             CASCADE'S AGE-OF-CONSENT CHECK.    *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT MBT-MEMBER-TERM-FILE ASSIGN TO MEMBTRM
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS MBT-FILE-STATUS.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  MBT-MEMBER-TERM-FILE
005100     RECORD CONTAINS 60 CHARACTERS.
005200*----------------------------------------------------------------
005300*    RECORD-TYPE-CD DRIVES WHICH OF THE THREE OVERLAY AREAS
005400*    APPLIES - HEADER, DETAIL (ONE TERM DECISION) OR TRAILER.
005500*----------------------------------------------------------------
005600 01  MBT-MEMBER-TERM-RECORD.
005700     05  MBT-RECORD-TYPE-CD                  PIC X(01).
005800         88  MBT-RECORD-TYPE-HEADER              VALUE 'H'.
005900         88  MBT-RECORD-TYPE-DETAIL              VALUE 'D'.
006000         88  MBT-RECORD-TYPE-TRAILER             VALUE 'T'.
006100     05  MBT-DETAIL-AREA.
006200         10  MBT-MEMBER-ID                   PIC X(20).
006300         10  MBT-TERM-TYPE                   PIC X(20).
006400             88  MBT-TERM-PRIVACY-POLICY
006500                     VALUE 'PRIVACY_POLICY'.
006600             88  MBT-TERM-SERVICE-TERMS
006700                     VALUE 'SERVICE_TERMS'.
006800             88  MBT-TERM-PROMOTION
006900                     VALUE 'PROMOTION'.
007000             88  MBT-TERM-MARKETING-AGRMT
007100                     VALUE 'MARKETING_AGREEMENT'.
007200         10  MBT-IS-TERM-AGREED               PIC X(01).
007300             88  MBT-TERM-AGREED                  VALUE 'Y'.
007400             88  MBT-TERM-NOT-AGREED              VALUE 'N'.
007500         10  MBT-DECISION-DATE                PIC 9(14).
007600         10  FILLER                           PIC X(04).
007700     05  MBT-DECISION-DT-AREA
007800             REDEFINES MBT-DETAIL-AREA.
007900         10  FILLER                           PIC X(41).
008000         10  MBT-DECISION-CCYYMMDD            PIC 9(08).
008100         10  MBT-DECISION-HHMMSS              PIC 9(06).
008200         10  FILLER                           PIC X(04).
008300     05  MBT-HEADER-AREA REDEFINES MBT-DETAIL-AREA.
008400         10  MBT-HDR-RUN-DTE-TME              PIC X(14).
008500         10  MBT-HDR-FEED-SEQ-NBR             PIC S9(05) COMP-3.
008600         10  FILLER                           PIC X(38).
008700     05  MBT-TRAILER-AREA REDEFINES MBT-DETAIL-AREA.
008800         10  MBT-TLR-RECORD-CT                PIC S9(07) COMP-3.
008900         10  FILLER                           PIC X(55).
009000 WORKING-STORAGE SECTION.
009100 01  MBT-FILE-STATUS                        PIC X(02) VALUE SPACES.
009200 01  MBT-WORK-SWITCHES.
009300     05  MBT-EOF-SW                          PIC X(01) VALUE 'N'.
009400         88  MBT-AT-EOF                          VALUE 'Y'.
009500 01  MBT-WORK-COUNTERS COMP.
009600     05  MBT-DETAIL-COUNT                    PIC S9(07) VALUE ZERO.
009700     05  MBT-AGREED-COUNT                    PIC S9(07) VALUE ZERO.
009800 PROCEDURE DIVISION.
009900 0000-MAINLINE.
010000     OPEN INPUT MBT-MEMBER-TERM-FILE
010100     IF MBT-FILE-STATUS NOT = "00"
010200         DISPLAY "MBT.TIP64 - OPEN FAILED, STATUS " MBT-FILE-STATUS
010300         GO TO 0000-EXIT
010400     END-IF
010500     PERFORM 1000-READ-RECORD
010600     PERFORM 1500-PROCESS-RECORD THRU 1500-EXIT
010700         UNTIL MBT-AT-EOF
010800     DISPLAY "MBT.TIP64 - TERM DETAIL RECS: " MBT-DETAIL-COUNT
010900     DISPLAY "MBT.TIP64 - TERMS AGREED    : " MBT-AGREED-COUNT
011000     CLOSE MBT-MEMBER-TERM-FILE.
011100 0000-EXIT.
011200     STOP RUN.
011300 1000-READ-RECORD.
011400     READ MBT-MEMBER-TERM-FILE
011500         AT END MOVE 'Y' TO MBT-EOF-SW
011600     END-READ.
011700 1500-PROCESS-RECORD.
011800     IF MBT-RECORD-TYPE-DETAIL
011900         ADD 1 TO MBT-DETAIL-COUNT
012000         IF MBT-TERM-AGREED
012100             ADD 1 TO MBT-AGREED-COUNT
012200         END-IF
012300     END-IF
012400     PERFORM 1000-READ-RECORD.
012500 1500-EXIT.
012600     EXIT.
