000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MBR-MEMBER-RECORD.
000300 AUTHOR.        J KEELING.
000400 INSTALLATION.  STRATEGY OPS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  06/09/1992.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  MBR.TIP63  -  MEMBER MASTER LAYOUT / DUMP UTILITY.  ONE      *
001000*                RECORD PER SIGNED-UP MEMBER, KEYED BY MEMBER-  *
001100*                ID.  MAINTAINED BY THE MEMBER MAINTENANCE      *
001200*                BATCH (MMB.B00910) FOR SIGNUP, PROFILE UPDATE, *
001300*                PASSWORD CHANGE/RESET AND WITHDRAWAL.  READ BY *
001400*                THE LOGIN-CHECK FUNCTION OF THE SAME BATCH.    *
001500*                STANDALONE, THIS COPY DUMPS THE MASTER IN KEY  *
001600*                SEQUENCE FOR OPS TO PROOF AFTER A MAINTENANCE  *
001700*                RUN.                                           *
001800******************************************************************
001900* CHANGE LOG                                                    *
002000*   DATE      BY   TKT/REQ    DESCRIPTION                       *
002100*   --------  ---  ---------  --------------------------------- *
002200*   06/09/92  JK   INIT-0060  ORIGINAL LAYOUT.                   *
002300*   03/15/93  JK   ENH-0198   ADDED IS-LOGIN-LOCKED - LOCKS THE  *
002400*                             MEMBER OUT AFTER 5 CONSECUTIVE     *
002500*                             FAILED LOGIN ATTEMPTS PER SECURITY *
002600*                             REQUEST 93-11.                    *
002700*   09/02/94  PDM  ENH-0264   ADDED MEMBER-GRADE-CODE (INVESTOR/ *
002800*                             TRADER/ADMIN) - PREVIOUSLY EVERY   *
002900*                             MEMBER WAS AN INVESTOR.            *
003000*   01/06/99  TSH  Y2K-0009   YEAR 2000 REMEDIATION - SIGNUP-AT  *
003100*                             AND PASSWORD-CHANGED-AT CONFIRMED  *
003200*                             FULL 4-DIGIT CENTURY (CCYYMMDD-    *
003300*                             HHMMSS); NO WINDOWING IN USE.      *
003400*   04/11/00  BCX  ENH-0371   ADDED MBR-GRADE-ROLE-AREA REDEFINE *
003500*                             SO THE LOGIN-CHECK FUNCTION CAN    *
003600*                             LIFT THE ROLE SUFFIX WITHOUT A     *
003700*                             STRING/UNSTRING EVERY CALL.        *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT MBR-MEMBER-FILE ASSIGN TO MEMBRMST
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS MBR-FILE-STATUS.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  MBR-MEMBER-FILE
005300     RECORD CONTAINS 330 CHARACTERS.
005400*----------------------------------------------------------------
005500*    ONE RECORD PER MEMBER, KEYED BY MEMBER-ID.  MEMBER-GRADE-
005600*    CODE DRIVES THE WITHDRAWAL CASCADE IN MMB.B00910.
005700*----------------------------------------------------------------
005800 01  MBR-MEMBER-RECORD.
005900     05  MBR-MEMBER-ID                       PIC X(20).
006000     05  MBR-EMAIL                           PIC X(50).
006100     05  MBR-NICKNAME                        PIC X(30).
006200     05  MBR-PASSWORD-HASH                   PIC X(60).
006300     05  MBR-PHONE-NUMBER                    PIC X(15).
006400     05  MBR-MEMBER-GRADE-CODE               PIC X(20).
006500         88  MBR-GRADE-INVESTOR
006600                 VALUE 'MEMBER_ROLE_INVESTOR'.
006700         88  MBR-GRADE-TRADER
006800                 VALUE 'MEMBER_ROLE_TRADER'.
006900         88  MBR-GRADE-ADMIN
007000                 VALUE 'MEMBER_ROLE_ADMIN'.
007100     05  MBR-IS-LOGIN-LOCKED                 PIC X(01).
007200         88  MBR-LOGIN-LOCKED                    VALUE 'Y'.
007300         88  MBR-LOGIN-NOT-LOCKED                VALUE 'N'.
007400     05  MBR-INTRODUCTION                    PIC X(100).
007500     05  MBR-SIGNUP-AT                       PIC 9(14).
007600     05  MBR-PASSWORD-CHANGED-AT             PIC 9(14).
007700     05  FILLER                              PIC X(06).
007800     05  MBR-GRADE-ROLE-AREA
007900             REDEFINES MBR-MEMBER-GRADE-CODE.
008000         10  FILLER                          PIC X(07).
008100         10  FILLER                          PIC X(05).
008200         10  MBR-GRADE-ROLE-SUFFIX           PIC X(08).
008300     05  MBR-SIGNUP-DT-AREA REDEFINES MBR-SIGNUP-AT.
008400         10  MBR-SIGNUP-CCYYMMDD             PIC 9(08).
008500         10  MBR-SIGNUP-HHMMSS               PIC 9(06).
008600     05  MBR-PWD-CHG-DT-AREA
008700             REDEFINES MBR-PASSWORD-CHANGED-AT.
008800         10  MBR-PWD-CHG-CCYYMMDD            PIC 9(08).
008900         10  MBR-PWD-CHG-HHMMSS              PIC 9(06).
009000 WORKING-STORAGE SECTION.
009100 01  MBR-FILE-STATUS                        PIC X(02) VALUE SPACES.
009200 01  MBR-WORK-SWITCHES.
009300     05  MBR-EOF-SW                          PIC X(01) VALUE 'N'.
009400         88  MBR-AT-EOF                          VALUE 'Y'.
009500 01  MBR-WORK-COUNTERS COMP.
009600     05  MBR-RECORD-COUNT                    PIC S9(07) VALUE ZERO.
009700     05  MBR-LOCKED-COUNT                    PIC S9(07) VALUE ZERO.
009800 01  MBR-DUMP-LINE.
009900     05  FILLER                              PIC X(01) VALUE SPACES.
010000     05  MBR-DL-MEMBER-ID                    PIC X(20).
010100     05  FILLER                              PIC X(02) VALUE SPACES.
010200     05  MBR-DL-NICKNAME                     PIC X(30).
010300     05  FILLER                              PIC X(02) VALUE SPACES.
010400     05  MBR-DL-GRADE                        PIC X(20).
010500     05  FILLER                              PIC X(02) VALUE SPACES.
010600     05  MBR-DL-LOCKED                       PIC X(01).
010700     05  FILLER                              PIC X(38) VALUE SPACES.
010800 PROCEDURE DIVISION.
010900 0000-MAINLINE.
011000     OPEN INPUT MBR-MEMBER-FILE
011100     IF MBR-FILE-STATUS NOT = "00"
011200         DISPLAY "MBR.TIP63 - OPEN FAILED, STATUS " MBR-FILE-STATUS
011300         GO TO 0000-EXIT
011400     END-IF
011500     PERFORM 1000-READ-RECORD
011600     PERFORM 1500-PROCESS-RECORD THRU 1500-EXIT
011700         UNTIL MBR-AT-EOF
011800     DISPLAY "MBR.TIP63 - MEMBER RECORDS  : " MBR-RECORD-COUNT
011900     DISPLAY "MBR.TIP63 - LOCKED MEMBERS  : " MBR-LOCKED-COUNT
012000     CLOSE MBR-MEMBER-FILE.
012100 0000-EXIT.
012200     STOP RUN.
012300 1000-READ-RECORD.
012400     READ MBR-MEMBER-FILE
012500         AT END MOVE 'Y' TO MBR-EOF-SW
012600     END-READ.
012700 1500-PROCESS-RECORD.
012800     ADD 1 TO MBR-RECORD-COUNT
012900     IF MBR-LOGIN-LOCKED
013000         ADD 1 TO MBR-LOCKED-COUNT
013100     END-IF
013200     PERFORM 2000-BUILD-DUMP-LINE
013300     DISPLAY MBR-DUMP-LINE
013400     PERFORM 1000-READ-RECORD.
013500 1500-EXIT.
013600     EXIT.
013700 2000-BUILD-DUMP-LINE.
013800     MOVE SPACES               TO MBR-DUMP-LINE
013900     MOVE MBR-MEMBER-ID        TO MBR-DL-MEMBER-ID
014000     MOVE MBR-NICKNAME         TO MBR-DL-NICKNAME
014100     MOVE MBR-MEMBER-GRADE-CODE TO MBR-DL-GRADE
014200     MOVE MBR-IS-LOGIN-LOCKED  TO MBR-DL-LOCKED.
