000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DUR-UPLOAD-ROW-RECORD.
000300 AUTHOR.        P MASHBURN.
000400 INSTALLATION.  STRATEGY OPS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  04/22/1995.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  DUR.TIP62  -  DAILY UPLOAD ROW LAYOUT / ROW-COUNT UTILITY.    *
001000*                DEFINES THE COMMA-STYLE ROW A TRADER OR A      *
001100*                DESK CLERK KEYS INTO THE DAILY UPLOAD FEED WHEN *
001200*                BULK-SUBMITTING A RUN OF MISSED TRADING DAYS.  *
001300*                READ AND EDITED BY THE UPLOAD BATCH             *
001400*                (DUB.B00905); ONE ROW PER TRADING DATE, ROW 1   *
001500*                IS ALWAYS THE COLUMN-HEADING ROW AND IS SKIPPED.*
001600******************************************************************
001700* CHANGE LOG                                                    *
001800*   DATE      BY   TKT/REQ    DESCRIPTION                       *
001900*   --------  ---  ---------  --------------------------------- *
002000*   04/22/95  PDM  INIT-0041  ORIGINAL LAYOUT - REPLACES THE     *
002100*                             FAXED-IN PAPER STATISTIC SHEET.    *
002200*   02/09/96  PDM  ENH-0349   ROW LIMIT RAISED FROM 500 TO 2000  *
002300*                             ROWS PER FEED PER REQUEST FROM     *
002400*                             THE FUND-OF-FUNDS DESK.            *
002500*   01/06/99  TSH  Y2K-0009   YEAR 2000 REMEDIATION - ROW-DATE   *
002600*                             KEYED AS CCYY-MM-DD, FULL 4-DIGIT  *
002700*                             CENTURY, NO WINDOWING.             *
002800*   03/02/00  BCX  ENH-0362   ADDED DUR-ROW-NUMBER SO THE ERROR  *
002900*                             REPORT (ERR.R00859) CAN CITE THE   *
003000*                             DUPLICATE-DATE ROW PAIR BY NUMBER  *
003100*                             RATHER THAN BY RE-COUNTING.        *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT DUR-UPLOAD-ROW-FILE ASSIGN TO UPLOADIN
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS DUR-FILE-STATUS.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  DUR-UPLOAD-ROW-FILE
004700     RECORD CONTAINS 50 CHARACTERS.
004800*----------------------------------------------------------------
004900*    ROW 1 OF THE FEED IS THE COLUMN-HEADING ROW (SKIPPED BY
005000*    THE UPLOAD BATCH).  EVERY ROW AFTER THAT IS A DATA ROW.
005100*----------------------------------------------------------------
005200 01  DUR-UPLOAD-ROW-RECORD.
005300     05  DUR-ROW-DATE                       PIC X(10).
005400     05  FILLER                              PIC X(01) VALUE ','.
005500     05  DUR-ROW-DEP-WD-AMOUNT               PIC S9(15)V9(4).
005600     05  FILLER                              PIC X(01) VALUE ','.
005700     05  DUR-ROW-DAILY-PL                    PIC S9(15)V9(4).
005800     05  FILLER                              PIC X(02).
005900     05  DUR-ROW-DATE-AREA REDEFINES DUR-ROW-DATE.
006000         10  DUR-ROW-DATE-CCYY               PIC 9(04).
006100         10  FILLER                          PIC X(01).
006200         10  DUR-ROW-DATE-MM                 PIC 9(02).
006300         10  FILLER                          PIC X(01).
006400         10  DUR-ROW-DATE-DD                 PIC 9(02).
006500     05  DUR-ROW-DEP-WD-NUM-AREA
006600             REDEFINES DUR-ROW-DEP-WD-AMOUNT.
006700         10  DUR-ROW-DEP-WD-NUM              PIC X(20).
006800     05  DUR-ROW-DAILY-PL-NUM-AREA
006900             REDEFINES DUR-ROW-DAILY-PL.
007000         10  DUR-ROW-DAILY-PL-NUM            PIC X(20).
007100 WORKING-STORAGE SECTION.
007200 01  DUR-FILE-STATUS                        PIC X(02) VALUE SPACES.
007300 01  DUR-WORK-SWITCHES.
007400     05  DUR-EOF-SW                          PIC X(01) VALUE 'N'.
007500         88  DUR-AT-EOF                          VALUE 'Y'.
007600 01  DUR-WORK-COUNTERS COMP.
007700     05  DUR-ROW-NUMBER                      PIC S9(05) VALUE ZERO.
007800     05  DUR-DATA-ROW-COUNT                  PIC S9(05) VALUE ZERO.
007900 PROCEDURE DIVISION.
008000 0000-MAINLINE.
008100     OPEN INPUT DUR-UPLOAD-ROW-FILE
008200     IF DUR-FILE-STATUS NOT = "00"
008300         DISPLAY "DUR.TIP62 - OPEN FAILED, STATUS " DUR-FILE-STATUS
008400         GO TO 0000-EXIT
008500     END-IF
008600     PERFORM 1000-READ-RECORD
008700     IF NOT DUR-AT-EOF
008800         PERFORM 1000-READ-RECORD
008900     END-IF
009000     PERFORM 1500-PROCESS-RECORD THRU 1500-EXIT
009100         UNTIL DUR-AT-EOF
009200     DISPLAY "DUR.TIP62 - DATA ROWS READ  : " DUR-DATA-ROW-COUNT
009300     CLOSE DUR-UPLOAD-ROW-FILE.
009400 0000-EXIT.
009500     STOP RUN.
009600 1000-READ-RECORD.
009700     READ DUR-UPLOAD-ROW-FILE
009800         AT END MOVE 'Y' TO DUR-EOF-SW
009900     END-READ
010000     IF NOT DUR-AT-EOF
010100         ADD 1 TO DUR-ROW-NUMBER
010200     END-IF.
010300 1500-PROCESS-RECORD.
010400     ADD 1 TO DUR-DATA-ROW-COUNT
010500     PERFORM 1000-READ-RECORD.
010600 1500-EXIT.
010700     EXIT.
