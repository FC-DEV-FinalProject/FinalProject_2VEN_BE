000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MSM-MONTHLY-STAT-RECORD.
000300 AUTHOR.        R HUYNH.
000400 INSTALLATION.  STRATEGY OPS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  03/18/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  MSM.TIP61  -  MONTHLY STRATEGY STATISTIC MASTER LAYOUT / DUMP *
001000*                UTILITY.  ONE RECORD PER STRATEGY PER ANALYSIS  *
001100*                MONTH.  BUILT AND REWRITTEN BY THE MONTHLY      *
001200*                ROLL-UP BATCH (MSB.B00900); READ BACK BY THE    *
001300*                SAME PROGRAM TO PRODUCE THE MONTHLY ANALYSIS    *
001400*                REPORT.  STANDALONE, THIS COPY DUMPS THE MASTER *
001500*                IN KEY SEQUENCE FOR OPS TO PROOF AFTER A ROLL-  *
001600*                UP RE-RUN.                                      *
001700******************************************************************
001800* CHANGE LOG                                                    *
001900*   DATE      BY   TKT/REQ    DESCRIPTION                       *
002000*   --------  ---  ---------  --------------------------------- *
002100*   03/18/91  RH   INIT-0002  ORIGINAL LAYOUT.                   *
002200*   05/14/92  JLK  ENH-0177   ADDED MONTHLY-CUM-PROFIT-LOSS AND  *
002300*                             MONTHLY-CUM-RETURN, CARRIED FROM   *
002400*                             THE LATEST DAILY RECORD OF MONTH.  *
002500*   09/30/94  JLK  ENH-0255   RESIZED MONTHLY-AVG-PRINCIPAL AND  *
002600*                             MONTHLY-DEP-WD-AMOUNT TO MATCH THE *
002700*                             WIDENED DAILY AMOUNTS (BUG-0230).  *
002800*   01/06/99  TSH  Y2K-0009   YEAR 2000 REMEDIATION - ANALYSIS-  *
002900*                             MONTH ALREADY CARRIES A FULL 4-    *
003000*                             DIGIT YEAR (CCYY-MM); NO CHANGE    *
003100*                             REQUIRED.                          *
003200*   05/17/01  BCX  ENH-0389   ADDED MSM-YR-MO-AREA, MSM-DELETE- *
003300*                             KEY-AREA AND MSM-COUNT-AREA AS     *
003400*                             ALTERNATE VIEWS OF THIS LAYOUT SO  *
003500*                             OPS COULD PROOF A YEAR/MONTH OR    *
003600*                             DAY-COUNT FIELD AS PACKED NUMERIC  *
003700*                             OFF A HEX DUMP WITHOUT DECODING THE*
003800*                             HYPHENATED DISPLAY FORM BY HAND.   *
003900*                             LOCAL TO THIS COPY - NOT READ BY   *
004000*                             MSB.B00900, WHICH KEEPS ITS OWN    *
004100*                             CCYY/MM REDEFINES ON FILE.         *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT MSM-MONTHLY-STAT-FILE ASSIGN TO MONTHSTM
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS MSM-FILE-STATUS.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  MSM-MONTHLY-STAT-FILE
005700     RECORD CONTAINS 120 CHARACTERS.
005800*----------------------------------------------------------------
005900*    ONE RECORD PER STRATEGY PER ANALYSIS MONTH.  KEYED BY
006000*    STRATEGY-ID + ANALYSIS-MONTH, SORTED THAT WAY ON DISK.
006100*----------------------------------------------------------------
006200 01  MSM-MONTHLY-STAT-RECORD.
006300     05  MSM-MONTHLY-STAT-ID                PIC 9(10).
006400     05  MSM-STRATEGY-ID                     PIC 9(10).
006500     05  MSM-ANALYSIS-MONTH                  PIC X(07).
006600     05  MSM-MONTHLY-AVG-PRINCIPAL           PIC S9(15)V9(4).
006700     05  MSM-MONTHLY-DEP-WD-AMOUNT           PIC S9(15)V9(4).
006800     05  MSM-MONTHLY-PROFIT-LOSS             PIC S9(15)V9(4).
006900     05  MSM-MONTHLY-RETURN                  PIC S9(06)V9(4).
007000     05  MSM-MONTHLY-CUM-PROFIT-LOSS         PIC S9(15)V9(4).
007100     05  MSM-MONTHLY-CUM-RETURN              PIC S9(06)V9(4).
007200     05  FILLER                              PIC X(19).
007300     05  MSM-YR-MO-AREA REDEFINES MSM-MONTHLY-AVG-PRINCIPAL.
007400         10  FILLER                          PIC X(12).
007500         10  MSM-YR-MO-CCYY                  PIC 9(04).
007600         10  FILLER                          PIC X(01).
007700         10  MSM-YR-MO-MM                    PIC 9(02).
007800     05  MSM-DELETE-KEY-AREA
007900             REDEFINES MSM-MONTHLY-DEP-WD-AMOUNT.
008000         10  MSM-DELETE-KEY-CCYY             PIC 9(04).
008100         10  MSM-DELETE-KEY-MM               PIC 9(02).
008200         10  FILLER                          PIC X(13).
008300     05  MSM-COUNT-AREA REDEFINES MSM-MONTHLY-PROFIT-LOSS.
008400         10  MSM-COUNT-DAYS-IN-MONTH         PIC S9(03) COMP-3.
008500         10  FILLER                          PIC X(17).
008600 WORKING-STORAGE SECTION.
008700 01  MSM-FILE-STATUS                        PIC X(02) VALUE SPACES.
008800 01  MSM-WORK-SWITCHES.
008900     05  MSM-EOF-SW                          PIC X(01) VALUE 'N'.
009000         88  MSM-AT-EOF                          VALUE 'Y'.
009100 01  MSM-WORK-COUNTERS COMP.
009200     05  MSM-RECORD-COUNT                    PIC S9(07) VALUE ZERO.
009300 01  MSM-DUMP-LINE.
009400     05  FILLER                              PIC X(01) VALUE SPACES.
009500     05  MSM-DL-STRATEGY-ID                  PIC 9(10).
009600     05  FILLER                              PIC X(02) VALUE SPACES.
009700     05  MSM-DL-ANALYSIS-MONTH               PIC X(07).
009800     05  FILLER                              PIC X(02) VALUE SPACES.
009900     05  MSM-DL-MONTHLY-PL                   PIC -9(15).9(4).
010000     05  FILLER                              PIC X(41) VALUE SPACES.
010100 PROCEDURE DIVISION.
010200 0000-MAINLINE.
010300     OPEN INPUT MSM-MONTHLY-STAT-FILE
010400     IF MSM-FILE-STATUS NOT = "00"
010500         DISPLAY "MSM.TIP61 - OPEN FAILED, STATUS " MSM-FILE-STATUS
010600         GO TO 0000-EXIT
010700     END-IF
010800     PERFORM 1000-READ-RECORD
010900     PERFORM 1500-PROCESS-RECORD THRU 1500-EXIT
011000         UNTIL MSM-AT-EOF
011100     DISPLAY "MSM.TIP61 - MASTER RECORDS  : " MSM-RECORD-COUNT
011200     CLOSE MSM-MONTHLY-STAT-FILE.
011300 0000-EXIT.
011400     STOP RUN.
011500 1000-READ-RECORD.
011600     READ MSM-MONTHLY-STAT-FILE
011700         AT END MOVE 'Y' TO MSM-EOF-SW
011800     END-READ.
011900 1500-PROCESS-RECORD.
012000     ADD 1 TO MSM-RECORD-COUNT
012100     PERFORM 2000-BUILD-DUMP-LINE
012200     DISPLAY MSM-DUMP-LINE
012300     PERFORM 1000-READ-RECORD.
012400 1500-EXIT.
012500     EXIT.
012600 2000-BUILD-DUMP-LINE.
012700     MOVE SPACES              TO MSM-DUMP-LINE
012800     MOVE MSM-STRATEGY-ID     TO MSM-DL-STRATEGY-ID
012900     MOVE MSM-ANALYSIS-MONTH  TO MSM-DL-ANALYSIS-MONTH
013000     MOVE MSM-MONTHLY-PROFIT-LOSS TO MSM-DL-MONTHLY-PL.
