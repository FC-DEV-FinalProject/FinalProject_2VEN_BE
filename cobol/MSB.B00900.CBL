000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MSB-MONTHLY-STAT-BATCH.
000300 AUTHOR.        R HUYNH.
000400 INSTALLATION.  STRATEGY OPS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  04/09/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  MSB.B00900  -  MONTHLY STRATEGY STATISTICS BATCH.  FOUR       *
001000*                 FUNCTIONS SELECTED BY MSB-RUN-MODE, PASSED IN  *
001100*                 WORKING-STORAGE FROM THE CALLING JCL PARM:      *
001200*                   AGGR - ROLL DAILY-STATS-IN INTO THE MONTHLY   *
001300*                          STATISTICS MASTER (CONTROL BREAK ON    *
001400*                          STRATEGY-ID/MONTH).                    *
001500*                   RPT  - PRODUCE THE MONTHLY ANALYSIS REPORT    *
001600*                          FROM THE MASTER, MONTH DESCENDING      *
001700*                          WITHIN STRATEGY, WITH STRATEGY BREAK   *
001800*                          SUBTOTALS AND A GRAND-TOTAL TRAILER.   *
001900*                   DELS - DELETE ALL MONTHLY RECORDS FOR ONE     *
002000*                          STRATEGY (MSB-DEL-STRATEGY-ID).        *
002100*                   DELF - DELETE MONTHLY RECORDS WITH ANALYSIS-  *
002200*                          MONTH >= MSB-DEL-FROM-MONTH.           *
002300*                 THE INPUT FEED IS ASSUMED PRE-SORTED BY THE     *
002400*                 CALLING JCL (SORT STRATEGY-ID, STAT-DATE).      *
002500******************************************************************
002600* CHANGE LOG                                                    *
002700*   DATE      BY   TKT/REQ    DESCRIPTION                       *
002800*   --------  ---  ---------  --------------------------------- *
002900*   04/09/91  RH   INIT-0004  ORIGINAL AGGREGATION LOGIC.        *
003000*   05/14/92  JLK  ENH-0177   ADDED CUM-PROFIT-LOSS / CUM-RETURN *
003100*                             CARRY-FORWARD FROM LATEST DAILY    *
003200*                             RECORD OF THE MONTH.                *
003300*   09/12/95  PDM  ENH-0298   ADDED THE RPT FUNCTION AND         *
003400*                             STRATEGY-BREAK SUBTOTAL LOGIC.      *
003500*   03/20/97  PDM  ENH-0322   ADDED THE DELS/DELF DELETE          *
003600*                             FUNCTIONS SO OPS NO LONGER HAS TO   *
003700*                             HAND-EDIT THE MASTER WITH IDCAMS.   *
003800*   01/06/99  TSH  Y2K-0009   YEAR 2000 REMEDIATION - ANALYSIS-   *
003900*                             MONTH COMPARISONS ALL USE FULL 4-   *
004000*                             DIGIT YEARS; NO WINDOWING IN USE.   *
004100*   05/17/01  BCX  ENH-0389   ADDED GRAND-TOTAL TRAILER AND       *
004200*                             RECORD-COUNT BALANCING AGAINST THE  *
004300*                             UPLOAD BATCH'S ERROR REPORT.        *
004400*   08/09/01  JK   ENH-0397   REPORT DETAIL/STRATEGY-TOTAL/TRAILER*
004500*                             LINES NOW CARRY EVERY COMPUTED      *
004600*                             FIGURE (WERE STRATEGY-ID ONLY); THE *
004700*                             FINAL AGGR FLUSH NOW COMPUTES THE   *
004800*                             MONTHLY/CUM RETURN BEFORE WRITE     *
004900*                             LIKE THE MID-STREAM CONTROL BREAK.  *
005000*   10/03/01  JK   BUG-0403   3100-INIT-MONTHLY-REC WAS CARRYING  *
005100*                             THE OUTGOING STRATEGY'S LAST REF    *
005200*                             PRICE INTO THE NEXT STRATEGY'S PRIOR*
005300*                             -MONTH BASELINE ON A STRATEGY BREAK;*
005400*                             NOW ZEROED ON STRATEGY CHANGE SO THE*
005500*                             BASE PRICE OF 1000 APPLIES.         *
005600*   10/11/01  JK   BUG-0408   6110-PROCESS-MONTH-REC COMPARED THE *
005700*                             HYPHENATED ANALYSIS-MONTH TEXT      *
005800*                             DIRECTLY INSTEAD OF THE PACKED      *
005900*                             CCYYMM VALUE MSM.TIP61'S OWN ENH-   *
006000*                             0389 REDEFINES WAS SUPPOSEDLY ADDED *
006100*                             FOR (THAT COPY IS A SEPARATE        *
006200*                             PROGRAM AND WAS NEVER REACHABLE     *
006300*                             FROM HERE).  NOW COMPUTES CCYYMM    *
006400*                             FROM THIS PROGRAM'S OWN MSB-MMI-AM- *
006500*                             AND MSB-DFM- REDEFINES (ALREADY ON  *
006600*                             FILE, UNUSED) AND COMPARES THOSE.   *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-370.
007100 OBJECT-COMPUTER. IBM-370.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT MSB-DAILY-STATS-IN ASSIGN TO DAILYSTX
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS MSB-DAILY-STATUS.
007900     SELECT MSB-MONTHLY-MASTER-IN ASSIGN TO MONTHSTM
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS MSB-MONTHLY-IN-STATUS.
008200     SELECT MSB-MONTHLY-MASTER-OUT ASSIGN TO MONTHSTO
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS MSB-MONTHLY-OUT-STATUS.
008500     SELECT MSB-ANALYSIS-RPT ASSIGN TO ANALYRPT
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS MSB-RPT-STATUS.
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  MSB-DAILY-STATS-IN
009100     RECORD CONTAINS 90 CHARACTERS.
009200*----------------------------------------------------------------
009300*    RESTATES DSM.TIP60 - ONE ROW PER STRATEGY PER TRADING DAY.
009400*----------------------------------------------------------------
009500 01  MSB-DAILY-STATS-REC.
009600     05  MSB-DSI-RECORD-TYPE-CD           PIC X(01).
009700         88  MSB-DSI-TYPE-HEADER              VALUE 'H'.
009800         88  MSB-DSI-TYPE-DETAIL              VALUE 'D'.
009900         88  MSB-DSI-TYPE-TRAILER             VALUE 'T'.
010000     05  MSB-DSI-HEADER-AREA.
010100         10  FILLER                        PIC X(83).
010200     05  MSB-DSI-DETAIL-AREA REDEFINES MSB-DSI-HEADER-AREA.
010300         10  MSB-DSI-STRATEGY-ID           PIC 9(10).
010400         10  MSB-DSI-STAT-DATE             PIC 9(08).
010500         10  MSB-DSI-DEP-WD-AMOUNT         PIC S9(15)V9(4).
010600         10  MSB-DSI-DAILY-PROFIT-LOSS     PIC S9(15)V9(4).
010700         10  MSB-DSI-PRINCIPAL             PIC S9(15)V9(4).
010800         10  MSB-DSI-REFERENCE-PRICE       PIC S9(06)V9(4).
010900         10  MSB-DSI-CUM-PROFIT-LOSS       PIC S9(15)V9(4).
011000         10  MSB-DSI-CUM-RETURN            PIC S9(06)V9(4).
011100 FD  MSB-MONTHLY-MASTER-IN
011200     RECORD CONTAINS 120 CHARACTERS.
011300*----------------------------------------------------------------
011400*    RESTATES MSM.TIP61 - ONE ROW PER STRATEGY PER ANALYSIS
011500*    MONTH.  READ FOR THE AGGR CONTROL BREAK, THE RPT FUNCTION
011600*    AND THE DELS/DELF SCANS.
011700*----------------------------------------------------------------
011800 01  MSB-MONTHLY-MASTER-REC.
011900     05  MSB-MMI-MONTHLY-STAT-ID          PIC 9(10).
012000     05  MSB-MMI-STRATEGY-ID              PIC 9(10).
012100     05  MSB-MMI-ANALYSIS-MONTH           PIC X(07).
012200     05  MSB-MMI-AM-NUM-AREA
012300             REDEFINES MSB-MMI-ANALYSIS-MONTH.
012400         10  MSB-MMI-AM-CCYY              PIC 9(04).
012500         10  FILLER                       PIC X(01).
012600         10  MSB-MMI-AM-MM                PIC 9(02).
012700     05  MSB-MMI-MONTHLY-AVG-PRINCIPAL    PIC S9(15)V9(4).
012800     05  MSB-MMI-MONTHLY-DEP-WD-AMOUNT    PIC S9(15)V9(4).
012900     05  MSB-MMI-MONTHLY-PROFIT-LOSS      PIC S9(15)V9(4).
013000     05  MSB-MMI-MONTHLY-RETURN           PIC S9(06)V9(4).
013100     05  MSB-MMI-MONTHLY-CUM-PROFIT-LOSS  PIC S9(15)V9(4).
013200     05  MSB-MMI-MONTHLY-CUM-RETURN       PIC S9(06)V9(4).
013300     05  FILLER                           PIC X(19).
013400 FD  MSB-MONTHLY-MASTER-OUT
013500     RECORD CONTAINS 120 CHARACTERS.
013600 01  MSB-MONTHLY-MASTER-OUT-REC.
013700     05  FILLER                           PIC X(101).
013800     05  FILLER                           PIC X(19).
013900 FD  MSB-ANALYSIS-RPT
014000     RECORD CONTAINS 132 CHARACTERS.
014100*----------------------------------------------------------------
014200*    RESTATES MAR.R00858 - HEADER/DETAIL/STRATEGY-TOTAL/TRAILER
014300*    OVERLAY AREAS DRIVEN BY MAR-RECORD-TYPE-CD.
014400*----------------------------------------------------------------
014500 01  MSB-RPT-LINE.
014600     05  MSB-RPT-RECORD-TYPE-CD           PIC X(01).
014700     05  MSB-RPT-DETAIL-AREA.
014800         10  MSB-ARL-DTL-STRATEGY-ID      PIC Z(9)9.
014900         10  FILLER                       PIC X(01).
015000         10  MSB-ARL-DTL-MONTH            PIC X(07).
015100         10  FILLER                       PIC X(01).
015200         10  MSB-ARL-DTL-AVG-PRINCIPAL    PIC -9(11).9(4).
015300         10  FILLER                       PIC X(01).
015400         10  MSB-ARL-DTL-DEP-WD-AMOUNT    PIC -9(11).9(4).
015500         10  FILLER                       PIC X(01).
015600         10  MSB-ARL-DTL-MONTHLY-PL       PIC -9(11).9(4).
015700         10  FILLER                       PIC X(01).
015800         10  MSB-ARL-DTL-MONTHLY-RETURN   PIC -999.9(4).
015900         10  FILLER                       PIC X(01).
016000         10  MSB-ARL-DTL-CUM-PL           PIC -9(11).9(4).
016100         10  FILLER                       PIC X(01).
016200         10  MSB-ARL-DTL-CUM-RETURN       PIC -999.9(4).
016300         10  FILLER                       PIC X(21).
016400     05  MSB-RPT-HEADER-AREA REDEFINES MSB-RPT-DETAIL-AREA.
016500         10  MSB-ARL-HDR-TITLE-TX         PIC X(60).
016600         10  FILLER                       PIC X(02).
016700         10  MSB-ARL-HDR-RUN-DATE.
016800             15  MSB-ARL-HDR-RUN-CCYY     PIC 9(04).
016900             15  FILLER                   PIC X(01).
017000             15  MSB-ARL-HDR-RUN-MM       PIC 9(02).
017100             15  FILLER                   PIC X(01).
017200             15  MSB-ARL-HDR-RUN-DD       PIC 9(02).
017300         10  FILLER                       PIC X(02).
017400         10  MSB-ARL-HDR-PAGE-NBR         PIC 9(04).
017500         10  FILLER                       PIC X(53).
017600     05  MSB-RPT-STRATEGY-TOTAL-AREA
017700             REDEFINES MSB-RPT-DETAIL-AREA.
017800         10  MSB-ARL-STL-STRATEGY-ID      PIC 9(10).
017900         10  MSB-ARL-STL-MONTH-COUNT      PIC S9(03) COMP-3.
018000         10  MSB-ARL-STL-STRATEGY-TOTAL-PL
018100                                           PIC S9(15)V9(4).
018200         10  MSB-ARL-STL-STRATEGY-TOTAL-DEP-WD
018300                                           PIC S9(15)V9(4).
018400         10  FILLER                       PIC X(081).
018500     05  MSB-RPT-TRAILER-AREA REDEFINES MSB-RPT-DETAIL-AREA.
018600         10  MSB-ARL-TLR-STRATEGY-CT      PIC S9(05) COMP-3.
018700         10  MSB-ARL-TLR-GRAND-TOTAL-PL   PIC S9(15)V9(4).
018800         10  FILLER                       PIC X(109).
018900 WORKING-STORAGE SECTION.
019000 01  MSB-DAILY-STATUS                    PIC X(02) VALUE SPACES.
019100 01  MSB-MONTHLY-IN-STATUS               PIC X(02) VALUE SPACES.
019200 01  MSB-MONTHLY-OUT-STATUS              PIC X(02) VALUE SPACES.
019300 01  MSB-RPT-STATUS                      PIC X(02) VALUE SPACES.
019400 01  MSB-RUN-MODE                        PIC X(04) VALUE "AGGR".
019500     88  MSB-MODE-AGGREGATE                  VALUE "AGGR".
019600     88  MSB-MODE-REPORT                     VALUE "RPT ".
019700     88  MSB-MODE-DELETE-STRATEGY            VALUE "DELS".
019800     88  MSB-MODE-DELETE-FROM-MONTH          VALUE "DELF".
019900 01  MSB-DEL-STRATEGY-ID                 PIC 9(10) VALUE ZERO.
020000 01  MSB-DEL-FROM-MONTH                  PIC X(07) VALUE SPACES.
020100 01  MSB-DEL-FROM-MONTH-NUM-AREA
020200         REDEFINES MSB-DEL-FROM-MONTH.
020300     05  MSB-DFM-CCYY                     PIC 9(04).
020400     05  FILLER                           PIC X(01).
020500     05  MSB-DFM-MM                       PIC 9(02).
020600 01  MSB-WORK-SWITCHES.
020700     05  MSB-DAILY-EOF-SW                 PIC X(01) VALUE 'N'.
020800         88  MSB-DAILY-AT-EOF                 VALUE 'Y'.
020900     05  MSB-MONTHLY-EOF-SW               PIC X(01) VALUE 'N'.
021000         88  MSB-MONTHLY-AT-EOF               VALUE 'Y'.
021100     05  MSB-FIRST-DETAIL-SW              PIC X(01) VALUE 'Y'.
021200         88  MSB-FIRST-DETAIL                  VALUE 'Y'.
021300 01  MSB-WORK-COUNTERS COMP.
021400     05  MSB-DAILY-RECS-READ              PIC S9(07) VALUE ZERO.
021500     05  MSB-MONTHLY-RECS-WRITTEN         PIC S9(07) VALUE ZERO.
021600     05  MSB-MONTHLY-RECS-DELETED         PIC S9(07) VALUE ZERO.
021700     05  MSB-CURR-DAY-COUNT               PIC S9(03) VALUE ZERO.
021800     05  MSB-RPT-PAGE-NBR                 PIC S9(04) VALUE ZERO.
021900     05  MSB-RPT-LINE-NBR                 PIC S9(04) VALUE ZERO.
022000     05  MSB-RPT-MONTH-COUNT              PIC S9(03) VALUE ZERO.
022100     05  MSB-DFM-CCYYMM-CMP               PIC 9(06) VALUE ZERO.
022200     05  MSB-MMI-AM-CCYYMM-CMP            PIC 9(06) VALUE ZERO.
022300 01  MSB-CONTROL-BREAK-AREA.
022400     05  MSB-CB-STRATEGY-ID                PIC 9(10) VALUE ZERO.
022500     05  MSB-CB-ANALYSIS-MONTH             PIC X(07) VALUE SPACES.
022600     05  MSB-WK-ANALYSIS-MONTH             PIC X(07) VALUE SPACES.
022700 01  MSB-ACCUM-AREA.
022800     05  MSB-ACC-PRINCIPAL-TOTAL           PIC S9(17)V9(4)
022900                                            VALUE ZERO.
023000     05  MSB-ACC-DEP-WD-TOTAL              PIC S9(15)V9(4)
023100                                            VALUE ZERO.
023200     05  MSB-ACC-PROFIT-LOSS-TOTAL         PIC S9(15)V9(4)
023300                                            VALUE ZERO.
023400     05  MSB-ACC-LATEST-CUM-PL             PIC S9(15)V9(4)
023500                                            VALUE ZERO.
023600     05  MSB-ACC-LATEST-REF-PRICE          PIC S9(06)V9(4)
023700                                            VALUE ZERO.
023800     05  MSB-ACC-PRIOR-MONTH-REF-PRICE     PIC S9(06)V9(4)
023900                                            VALUE ZERO.
024000 01  MSB-COMPUTE-WORK-AREA.
024100     05  MSB-CW-AVG-PRINCIPAL              PIC S9(15)V9(4)
024200                                            VALUE ZERO.
024300     05  MSB-CW-MONTHLY-RETURN             PIC S9(06)V9(4)
024400                                            VALUE ZERO.
024500     05  MSB-CW-CUM-RETURN                 PIC S9(06)V9(4)
024600                                            VALUE ZERO.
024700 01  MSB-GRAND-TOTAL-AREA.
024800     05  MSB-GT-STRATEGY-COUNT             PIC S9(05) VALUE ZERO.
024900     05  MSB-GT-PROFIT-LOSS                PIC S9(15)V9(4)
025000                                            VALUE ZERO.
025100 PROCEDURE DIVISION.
025200 0000-MAINLINE.
025300     IF MSB-MODE-AGGREGATE
025400         PERFORM 2000-AGGREGATE THRU 2000-EXIT
025500     END-IF
025600     IF MSB-MODE-REPORT
025700         PERFORM 5000-PRODUCE-ANALYSIS-RPT THRU 5900-EXIT
025800     END-IF
025900     IF MSB-MODE-DELETE-STRATEGY
026000         PERFORM 6000-DELETE-BY-STRATEGY THRU 6000-EXIT
026100     END-IF
026200     IF MSB-MODE-DELETE-FROM-MONTH
026300         PERFORM 6100-DELETE-FROM-MONTH THRU 6100-EXIT
026400     END-IF
026500     STOP RUN.
026600*----------------------------------------------------------------
026700*    AGGREGATION - READ DAILY-STATS-IN, CONTROL BREAK ON
026800*    STRATEGY-ID/ANALYSIS-MONTH, WRITE THE MONTHLY MASTER.
026900*----------------------------------------------------------------
027000 2000-AGGREGATE.
027100     OPEN INPUT MSB-DAILY-STATS-IN
027200     OPEN OUTPUT MSB-MONTHLY-MASTER-OUT
027300     IF MSB-DAILY-STATUS NOT = "00"
027400         DISPLAY "MSB.B00900 - DAILY OPEN FAILED " MSB-DAILY-STATUS
027500         GO TO 2000-EXIT
027600     END-IF
027700     PERFORM 2010-READ-DAILY-DETAIL
027800     PERFORM 2020-PROCESS-DAILY-DETAIL THRU 2020-EXIT
027900         UNTIL MSB-DAILY-AT-EOF
028000     IF NOT MSB-FIRST-DETAIL
028100         PERFORM 3300-COMPUTE-MONTHLY-RETURN
028200         PERFORM 3400-COMPUTE-CUM-RETURN
028300         PERFORM 3900-WRITE-MONTHLY-REC
028400     END-IF
028500     PERFORM 8000-END-OF-JOB-TOTALS
028600     CLOSE MSB-DAILY-STATS-IN MSB-MONTHLY-MASTER-OUT.
028700 2000-EXIT.
028800     EXIT.
028900 2010-READ-DAILY-DETAIL.
029000     READ MSB-DAILY-STATS-IN
029100         AT END MOVE 'Y' TO MSB-DAILY-EOF-SW
029200     END-READ
029300     IF NOT MSB-DAILY-AT-EOF
029400         IF NOT MSB-DSI-TYPE-DETAIL
029500             PERFORM 2010-READ-DAILY-DETAIL
029600         ELSE
029700             ADD 1 TO MSB-DAILY-RECS-READ
029800         END-IF
029900     END-IF.
030000 2020-PROCESS-DAILY-DETAIL.
030100     PERFORM 2100-DERIVE-ANALYSIS-MONTH
030200     PERFORM 3000-CONTROL-BREAK
030300     PERFORM 3200-ACCUMULATE-DAILY
030400     PERFORM 2010-READ-DAILY-DETAIL.
030500 2020-EXIT.
030600     EXIT.
030700 2100-DERIVE-ANALYSIS-MONTH.
030800     MOVE SPACES TO MSB-WK-ANALYSIS-MONTH
030900     MOVE MSB-DSI-STAT-DATE(1:4) TO MSB-WK-ANALYSIS-MONTH(1:4)
031000     MOVE "-"                    TO MSB-WK-ANALYSIS-MONTH(5:1)
031100     MOVE MSB-DSI-STAT-DATE(5:2) TO MSB-WK-ANALYSIS-MONTH(6:2).
031200*----------------------------------------------------------------
031300*    ON A CHANGE OF STRATEGY-ID OR MONTH, FLUSH THE PRIOR
031400*    MONTHLY RECORD AND START A NEW ONE AT ZERO.
031500*----------------------------------------------------------------
031600 3000-CONTROL-BREAK.
031700     IF MSB-FIRST-DETAIL
031800         PERFORM 3100-INIT-MONTHLY-REC
031900     ELSE
032000         IF MSB-DSI-STRATEGY-ID NOT = MSB-CB-STRATEGY-ID
032100            OR MSB-WK-ANALYSIS-MONTH NOT = MSB-CB-ANALYSIS-MONTH
032200             PERFORM 3300-COMPUTE-MONTHLY-RETURN
032300             PERFORM 3400-COMPUTE-CUM-RETURN
032400             PERFORM 3900-WRITE-MONTHLY-REC
032500             PERFORM 3100-INIT-MONTHLY-REC
032600         END-IF
032700     END-IF.
032800*----------------------------------------------------------------
032900*    THE PRIOR-MONTH REFERENCE PRICE IS ONLY CARRIED FORWARD WHEN
033000*    THIS BREAK IS A MONTH CHANGE WITHIN THE SAME STRATEGY.  ON A
033100*    STRATEGY CHANGE (INCLUDING THE VERY FIRST STRATEGY OF THE RUN)
033200*    IT IS ZEROED SO 3300-COMPUTE-MONTHLY-RETURN FALLS BACK TO THE
033300*    BASE REFERENCE PRICE OF 1000 INSTEAD OF INHERITING THE PRIOR
033400*    STRATEGY'S FINAL PRICE.
033500*----------------------------------------------------------------
033600 3100-INIT-MONTHLY-REC.
033700     MOVE 'N' TO MSB-FIRST-DETAIL-SW
033800     IF MSB-DSI-STRATEGY-ID = MSB-CB-STRATEGY-ID
033900         MOVE MSB-ACC-LATEST-REF-PRICE TO MSB-ACC-PRIOR-MONTH-REF-PRICE
034000     ELSE
034100         MOVE ZERO TO MSB-ACC-PRIOR-MONTH-REF-PRICE
034200     END-IF
034300     MOVE MSB-DSI-STRATEGY-ID TO MSB-CB-STRATEGY-ID
034400     MOVE MSB-WK-ANALYSIS-MONTH TO MSB-CB-ANALYSIS-MONTH
034500     MOVE ZERO TO MSB-ACC-PRINCIPAL-TOTAL
034600                  MSB-ACC-DEP-WD-TOTAL
034700                  MSB-ACC-PROFIT-LOSS-TOTAL
034800                  MSB-ACC-LATEST-CUM-PL
034900                  MSB-ACC-LATEST-REF-PRICE
035000                  MSB-CURR-DAY-COUNT.
035100 3200-ACCUMULATE-DAILY.
035200     ADD 1 TO MSB-CURR-DAY-COUNT
035300     ADD MSB-DSI-PRINCIPAL TO MSB-ACC-PRINCIPAL-TOTAL
035400     ADD MSB-DSI-DEP-WD-AMOUNT TO MSB-ACC-DEP-WD-TOTAL
035500     ADD MSB-DSI-DAILY-PROFIT-LOSS TO MSB-ACC-PROFIT-LOSS-TOTAL
035600     MOVE MSB-DSI-CUM-PROFIT-LOSS TO MSB-ACC-LATEST-CUM-PL
035700     IF MSB-DSI-REFERENCE-PRICE NOT = ZERO
035800         MOVE MSB-DSI-REFERENCE-PRICE TO MSB-ACC-LATEST-REF-PRICE
035900     ELSE
036000         COMPUTE MSB-ACC-LATEST-REF-PRICE ROUNDED =
036100             1000 * (1 + (MSB-DSI-CUM-RETURN / 100))
036200     END-IF.
036300 3300-COMPUTE-MONTHLY-RETURN.
036400     IF MSB-ACC-PRIOR-MONTH-REF-PRICE = ZERO
036500         MOVE 1000 TO MSB-ACC-PRIOR-MONTH-REF-PRICE
036600     END-IF
036700     IF MSB-ACC-PRIOR-MONTH-REF-PRICE = ZERO
036800         MOVE ZERO TO MSB-CW-MONTHLY-RETURN
036900     ELSE
037000         COMPUTE MSB-CW-MONTHLY-RETURN ROUNDED =
037100             ((MSB-ACC-LATEST-REF-PRICE -
037200               MSB-ACC-PRIOR-MONTH-REF-PRICE) /
037300               MSB-ACC-PRIOR-MONTH-REF-PRICE) * 100
037400     END-IF.
037500 3400-COMPUTE-CUM-RETURN.
037600     COMPUTE MSB-CW-CUM-RETURN ROUNDED =
037700         ((MSB-ACC-LATEST-REF-PRICE / 1000) - 1) * 100.
037800 3900-WRITE-MONTHLY-REC.
037900     COMPUTE MSB-CW-AVG-PRINCIPAL ROUNDED =
038000         MSB-ACC-PRINCIPAL-TOTAL / MSB-CURR-DAY-COUNT
038100     MOVE MSB-CB-STRATEGY-ID   TO MSB-MMI-STRATEGY-ID
038200     MOVE MSB-CB-ANALYSIS-MONTH TO MSB-MMI-ANALYSIS-MONTH
038300     MOVE MSB-CW-AVG-PRINCIPAL TO MSB-MMI-MONTHLY-AVG-PRINCIPAL
038400     MOVE MSB-ACC-DEP-WD-TOTAL TO MSB-MMI-MONTHLY-DEP-WD-AMOUNT
038500     MOVE MSB-ACC-PROFIT-LOSS-TOTAL
038600         TO MSB-MMI-MONTHLY-PROFIT-LOSS
038700     MOVE MSB-CW-MONTHLY-RETURN TO MSB-MMI-MONTHLY-RETURN
038800     MOVE MSB-ACC-LATEST-CUM-PL
038900         TO MSB-MMI-MONTHLY-CUM-PROFIT-LOSS
039000     MOVE MSB-CW-CUM-RETURN TO MSB-MMI-MONTHLY-CUM-RETURN
039100     WRITE MSB-MONTHLY-MASTER-OUT-REC FROM MSB-MONTHLY-MASTER-REC
039200     ADD 1 TO MSB-MONTHLY-RECS-WRITTEN
039300     ADD MSB-ACC-PROFIT-LOSS-TOTAL TO MSB-GT-PROFIT-LOSS.
039400 8000-END-OF-JOB-TOTALS.
039500     DISPLAY "MSB.B00900 - DAILY RECS READ   : " MSB-DAILY-RECS-READ
039600     DISPLAY "MSB.B00900 - MONTHLY RECS WRITE: "
039700         MSB-MONTHLY-RECS-WRITTEN
039800     DISPLAY "MSB.B00900 - TOTAL PROFIT/LOSS : " MSB-GT-PROFIT-LOSS.
039900*----------------------------------------------------------------
040000*    MONTHLY ANALYSIS REPORT - MASTER MUST BE PRE-SORTED BY THE
040100*    CALLING JCL STRATEGY-ID ASCENDING / ANALYSIS-MONTH
040200*    DESCENDING SO THIS PASS CAN CONTROL-BREAK ON STRATEGY-ID.
040300*----------------------------------------------------------------
040400 5000-PRODUCE-ANALYSIS-RPT.
040500     OPEN INPUT MSB-MONTHLY-MASTER-IN
040600     OPEN OUTPUT MSB-ANALYSIS-RPT
040700     IF MSB-MONTHLY-IN-STATUS NOT = "00"
040800         DISPLAY "MSB.B00900 - MASTER OPEN FAILED "
040900             MSB-MONTHLY-IN-STATUS
041000         GO TO 5900-EXIT
041100     END-IF
041200     MOVE 'Y' TO MSB-FIRST-DETAIL-SW
041300     PERFORM 5100-READ-MASTER
041400     PERFORM 5150-PROCESS-MASTER-REC THRU 5150-EXIT
041500         UNTIL MSB-MONTHLY-AT-EOF
041600     IF NOT MSB-FIRST-DETAIL
041700         PERFORM 5500-STRATEGY-BREAK
041800     END-IF
041900     PERFORM 5800-WRITE-TRAILER-LINE
042000     CLOSE MSB-MONTHLY-MASTER-IN MSB-ANALYSIS-RPT.
042100 5900-EXIT.
042200     EXIT.
042300 5100-READ-MASTER.
042400     READ MSB-MONTHLY-MASTER-IN
042500         AT END MOVE 'Y' TO MSB-MONTHLY-EOF-SW
042600     END-READ
042700     IF NOT MSB-MONTHLY-AT-EOF
042800         ADD MSB-MMI-MONTHLY-PROFIT-LOSS TO MSB-ACC-PROFIT-LOSS-TOTAL
042900         ADD MSB-MMI-MONTHLY-DEP-WD-AMOUNT TO MSB-ACC-DEP-WD-TOTAL
043000     END-IF.
043100 5150-PROCESS-MASTER-REC.
043200     IF MSB-FIRST-DETAIL
043300         MOVE 'N' TO MSB-FIRST-DETAIL-SW
043400         MOVE MSB-MMI-STRATEGY-ID TO MSB-CB-STRATEGY-ID
043500         MOVE ZERO TO MSB-GT-PROFIT-LOSS
043600     END-IF
043700     IF MSB-MMI-STRATEGY-ID NOT = MSB-CB-STRATEGY-ID
043800         PERFORM 5500-STRATEGY-BREAK
043900         MOVE MSB-MMI-STRATEGY-ID TO MSB-CB-STRATEGY-ID
044000     END-IF
044100     PERFORM 5200-WRITE-DETAIL-LINE
044200     PERFORM 5100-READ-MASTER.
044300 5150-EXIT.
044400     EXIT.
044500 5200-WRITE-DETAIL-LINE.
044600     ADD 1 TO MSB-RPT-LINE-NBR
044700     ADD 1 TO MSB-RPT-MONTH-COUNT
044800     MOVE 'D' TO MSB-RPT-RECORD-TYPE-CD
044900     MOVE MSB-MMI-STRATEGY-ID             TO MSB-ARL-DTL-STRATEGY-ID
045000     MOVE MSB-MMI-ANALYSIS-MONTH          TO MSB-ARL-DTL-MONTH
045100     MOVE MSB-MMI-MONTHLY-AVG-PRINCIPAL   TO MSB-ARL-DTL-AVG-PRINCIPAL
045200     MOVE MSB-MMI-MONTHLY-DEP-WD-AMOUNT   TO MSB-ARL-DTL-DEP-WD-AMOUNT
045300     MOVE MSB-MMI-MONTHLY-PROFIT-LOSS     TO MSB-ARL-DTL-MONTHLY-PL
045400     MOVE MSB-MMI-MONTHLY-RETURN          TO MSB-ARL-DTL-MONTHLY-RETURN
045500     MOVE MSB-MMI-MONTHLY-CUM-PROFIT-LOSS TO MSB-ARL-DTL-CUM-PL
045600     MOVE MSB-MMI-MONTHLY-CUM-RETURN      TO MSB-ARL-DTL-CUM-RETURN
045700     WRITE MSB-RPT-LINE.
045800 5500-STRATEGY-BREAK.
045900     ADD 1 TO MSB-GT-STRATEGY-COUNT
046000     MOVE 'S' TO MSB-RPT-RECORD-TYPE-CD
046100     MOVE MSB-CB-STRATEGY-ID          TO MSB-ARL-STL-STRATEGY-ID
046200     MOVE MSB-RPT-MONTH-COUNT         TO MSB-ARL-STL-MONTH-COUNT
046300     MOVE MSB-ACC-PROFIT-LOSS-TOTAL   TO MSB-ARL-STL-STRATEGY-TOTAL-PL
046400     MOVE MSB-ACC-DEP-WD-TOTAL
046500         TO MSB-ARL-STL-STRATEGY-TOTAL-DEP-WD
046600     WRITE MSB-RPT-LINE
046700     MOVE ZERO TO MSB-ACC-PROFIT-LOSS-TOTAL
046800                  MSB-ACC-DEP-WD-TOTAL
046900                  MSB-RPT-MONTH-COUNT.
047000 5800-WRITE-TRAILER-LINE.
047100     MOVE 'T' TO MSB-RPT-RECORD-TYPE-CD
047200     MOVE MSB-GT-STRATEGY-COUNT TO MSB-ARL-TLR-STRATEGY-CT
047300     MOVE MSB-GT-PROFIT-LOSS    TO MSB-ARL-TLR-GRAND-TOTAL-PL
047400     WRITE MSB-RPT-LINE.
047500*----------------------------------------------------------------
047600*    DELETE ALL MONTHLY RECORDS FOR ONE STRATEGY.
047700*----------------------------------------------------------------
047800 6000-DELETE-BY-STRATEGY.
047900     OPEN INPUT MSB-MONTHLY-MASTER-IN
048000     OPEN OUTPUT MSB-MONTHLY-MASTER-OUT
048100     MOVE 'N' TO MSB-MONTHLY-EOF-SW
048200     PERFORM 5100-READ-MASTER
048300     PERFORM 6010-PROCESS-STRATEGY-REC THRU 6010-EXIT
048400         UNTIL MSB-MONTHLY-AT-EOF
048500     DISPLAY "MSB.B00900 - RECS DELETED (DELS): "
048600         MSB-MONTHLY-RECS-DELETED
048700     CLOSE MSB-MONTHLY-MASTER-IN MSB-MONTHLY-MASTER-OUT.
048800 6000-EXIT.
048900     EXIT.
049000 6010-PROCESS-STRATEGY-REC.
049100     IF MSB-MMI-STRATEGY-ID = MSB-DEL-STRATEGY-ID
049200         ADD 1 TO MSB-MONTHLY-RECS-DELETED
049300     ELSE
049400         WRITE MSB-MONTHLY-MASTER-OUT-REC
049500             FROM MSB-MONTHLY-MASTER-REC
049600     END-IF
049700     PERFORM 5100-READ-MASTER.
049800 6010-EXIT.
049900     EXIT.
050000*----------------------------------------------------------------
050100*    DELETE MONTHLY RECORDS WITH ANALYSIS-MONTH >= THE GIVEN
050200*    START MONTH (E.G. A STRATEGY RE-RUN FROM A GIVEN MONTH).
050300*    THE COMPARE IS DONE ON THE PACKED CCYYMM VALUE, NOT THE
050400*    HYPHENATED DISPLAY FORM, SO IT CANNOT BE FOOLED BY A
050500*    NON-NUMERIC ANALYSIS-MONTH SLIPPING PAST UPSTREAM EDITS.
050600*----------------------------------------------------------------
050700 6100-DELETE-FROM-MONTH.
050800     OPEN INPUT MSB-MONTHLY-MASTER-IN
050900     OPEN OUTPUT MSB-MONTHLY-MASTER-OUT
051000     MOVE 'N' TO MSB-MONTHLY-EOF-SW
051100     COMPUTE MSB-DFM-CCYYMM-CMP = MSB-DFM-CCYY * 100 + MSB-DFM-MM
051200     PERFORM 5100-READ-MASTER
051300     PERFORM 6110-PROCESS-MONTH-REC THRU 6110-EXIT
051400         UNTIL MSB-MONTHLY-AT-EOF
051500     DISPLAY "MSB.B00900 - RECS DELETED (DELF): "
051600         MSB-MONTHLY-RECS-DELETED
051700     CLOSE MSB-MONTHLY-MASTER-IN MSB-MONTHLY-MASTER-OUT.
051800 6100-EXIT.
051900     EXIT.
052000 6110-PROCESS-MONTH-REC.
052100     COMPUTE MSB-MMI-AM-CCYYMM-CMP = MSB-MMI-AM-CCYY * 100
052200                                    + MSB-MMI-AM-MM
052300     IF MSB-MMI-AM-CCYYMM-CMP >= MSB-DFM-CCYYMM-CMP
052400         ADD 1 TO MSB-MONTHLY-RECS-DELETED
052500     ELSE
052600         WRITE MSB-MONTHLY-MASTER-OUT-REC
052700             FROM MSB-MONTHLY-MASTER-REC
052800     END-IF
052900     PERFORM 5100-READ-MASTER.
053000 6110-EXIT.
053100     EXIT.
