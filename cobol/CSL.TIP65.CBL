000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CSL-CONSULTATION-RECORD.
000300 AUTHOR.        J KEELING.
000400 INSTALLATION.  STRATEGY OPS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  07/14/1992.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  CSL.TIP65  -  INVESTOR/TRADER CONSULTATION LAYOUT / DUMP      *
001000*                UTILITY.  ONE RECORD PER CONSULTATION POSTED BY *
001100*                AN INVESTOR AGAINST A TRADER'S STRATEGY.        *
001200*                WRITTEN AND STATUS-MAINTAINED BY MMB.B00910;    *
001300*                CASCADE-NULLED (INVESTOR-ID OR TRADER-ID BLANKED*
001400*                OUT, RECORD RETAINED) WHEN EITHER PARTY          *
001500*                WITHDRAWS.  RECORD-TYPE-CD SPLITS THE NIGHTLY   *
001600*                EXTRACT INTO A RUN HEADER, ONE DETAIL PER       *
001700*                CONSULTATION, AND A BALANCING TRAILER.          *
001800******************************************************************
001900* CHANGE LOG                                                    *
002000*   DATE      BY   TKT/REQ    DESCRIPTION                       *
002100*   --------  ---  ---------  --------------------------------- *
002200*   07/14/92  JK   INIT-0063  ORIGINAL LAYOUT.                   *
002300*   03/15/93  JK   ENH-0198   ADDED STATUS 88-LEVELS - PRIOR TO  *
002400*                             THIS EVERY CONSULTATION SHOWED AS  *
002500*                             WAITING FOREVER.                   *
002600*   11/09/95  PDM  ENH-0311   ADDED HEADER/TRAILER RECORD-TYPE   *
002700*                             AREAS TO MATCH THE OTHER MEMBER    *
002800*                             FEEDS FOR NIGHTLY BALANCING.       *
002900*   01/06/99  TSH  Y2K-0009   YEAR 2000 REMEDIATION - INVESTMENT-*
003000*                             DATE CONFIRMED FULL 4-DIGIT        *
003100*                             CENTURY (CCYYMMDDHHMMSS); NO       *
003200*                             WINDOWING IN USE.                  *
003300*   04/11/00  BCX  ENH-0371   ADDED CSL-INVEST-DT-AREA REDEFINES *
003400*                             FOR THE WITHDRAWAL CASCADE'S DATE  *
003500*                             RANGE SELECTION.                   *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CSL-CONSULTATION-FILE ASSIGN TO CONSULMS
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS CSL-FILE-STATUS.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  CSL-CONSULTATION-FILE
005100     RECORD CONTAINS 390 CHARACTERS.
005200*----------------------------------------------------------------
005300*    RECORD-TYPE-CD DRIVES WHICH OF THE THREE OVERLAY AREAS
005400*    APPLIES - HEADER, DETAIL (ONE CONSULTATION) OR TRAILER.
005500*----------------------------------------------------------------
005600 01  CSL-CONSULTATION-RECORD.
005700     05  CSL-RECORD-TYPE-CD                  PIC X(01).
005800         88  CSL-RECORD-TYPE-HEADER              VALUE 'H'.
005900         88  CSL-RECORD-TYPE-DETAIL              VALUE 'D'.
006000         88  CSL-RECORD-TYPE-TRAILER             VALUE 'T'.
006100     05  CSL-DETAIL-AREA.
006200         10  CSL-CONSULTATION-ID              PIC 9(10).
006300         10  CSL-INVESTOR-ID                  PIC X(20).
006400         10  CSL-TRADER-ID                    PIC X(20).
006500         10  CSL-STRATEGY-ID                  PIC 9(10).
006600         10  CSL-INVESTMENT-AMOUNT            PIC S9(15)V9(2).
006700         10  CSL-INVESTMENT-DATE              PIC 9(14).
006800         10  CSL-TITLE                        PIC X(80).
006900         10  CSL-CONTENT                      PIC X(200).
007000         10  CSL-STATUS                       PIC X(10).
007100             88  CSL-STATUS-WAITING
007200                     VALUE 'WAITING'.
007300             88  CSL-STATUS-ANSWERED
007400                     VALUE 'ANSWERED'.
007500             88  CSL-STATUS-CLOSED
007600                     VALUE 'CLOSED'.
007700         10  FILLER                           PIC X(08).
007800     05  CSL-INVEST-DT-AREA
007900             REDEFINES CSL-DETAIL-AREA.
008000         10  FILLER                           PIC X(60).
008100         10  CSL-INVEST-CCYYMMDD              PIC 9(08).
008200         10  CSL-INVEST-HHMMSS                PIC 9(06).
008300         10  FILLER                           PIC X(315).
008400     05  CSL-HEADER-AREA REDEFINES CSL-DETAIL-AREA.
008500         10  CSL-HDR-RUN-DTE-TME              PIC X(14).
008600         10  CSL-HDR-FEED-SEQ-NBR             PIC S9(05) COMP-3.
008700         10  FILLER                           PIC X(372).
008800     05  CSL-TRAILER-AREA REDEFINES CSL-DETAIL-AREA.
008900         10  CSL-TLR-RECORD-CT                PIC S9(07) COMP-3.
009000         10  CSL-TLR-TOTAL-INVEST-AMT         PIC S9(15)V9(2).
009100         10  FILLER                           PIC X(372).
009200 WORKING-STORAGE SECTION.
009300 01  CSL-FILE-STATUS                        PIC X(02) VALUE SPACES.
009400 01  CSL-WORK-SWITCHES.
009500     05  CSL-EOF-SW                          PIC X(01) VALUE 'N'.
009600         88  CSL-AT-EOF                          VALUE 'Y'.
009700 01  CSL-WORK-COUNTERS COMP.
009800     05  CSL-DETAIL-COUNT                    PIC S9(07) VALUE ZERO.
009900     05  CSL-WAITING-COUNT                   PIC S9(07) VALUE ZERO.
010000 PROCEDURE DIVISION.
010100 0000-MAINLINE.
010200     OPEN INPUT CSL-CONSULTATION-FILE
010300     IF CSL-FILE-STATUS NOT = "00"
010400         DISPLAY "CSL.TIP65 - OPEN FAILED, STATUS " CSL-FILE-STATUS
010500         GO TO 0000-EXIT
010600     END-IF
010700     PERFORM 1000-READ-RECORD
010800     PERFORM 1500-PROCESS-RECORD THRU 1500-EXIT
010900         UNTIL CSL-AT-EOF
011000     DISPLAY "CSL.TIP65 - CONSULT DETAIL  : " CSL-DETAIL-COUNT
011100     DISPLAY "CSL.TIP65 - AWAITING ANSWER : " CSL-WAITING-COUNT
011200     CLOSE CSL-CONSULTATION-FILE.
011300 0000-EXIT.
011400     STOP RUN.
011500 1000-READ-RECORD.
011600     READ CSL-CONSULTATION-FILE
011700         AT END MOVE 'Y' TO CSL-EOF-SW
011800     END-READ.
011900 1500-PROCESS-RECORD.
012000     IF CSL-RECORD-TYPE-DETAIL
012100         ADD 1 TO CSL-DETAIL-COUNT
012200         IF CSL-STATUS-WAITING
012300             ADD 1 TO CSL-WAITING-COUNT
012400         END-IF
012500     END-IF
012600     PERFORM 1000-READ-RECORD.
012700 1500-EXIT.
012800     EXIT.
