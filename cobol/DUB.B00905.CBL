000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DUB-DAILY-UPLOAD-BATCH.
000300 AUTHOR.        P MASHBURN.
000400 INSTALLATION.  STRATEGY OPS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  04/22/1995.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  DUB.B00905  -  DAILY STATISTICS BULK UPLOAD BATCH.  READS THE *
001000*                 COMMA-STYLE UPLOAD ROW FEED (DUR.TIP62), ROW 1 *
001100*                 IS THE COLUMN-HEADING ROW AND IS SKIPPED,      *
001200*                 REJECTS AN EMPTY FILE AND ANY FEED OVER 2000   *
001300*                 DATA ROWS, VALIDATES EACH ROW (DATE, NUMERIC   *
001400*                 AMOUNTS, DUPLICATE DATE WITHIN THE FEED) AND   *
001500*                 CONFIRMS THE TARGET STRATEGY AND (WHEN THE     *
001600*                 SUBMITTER IS A TRADER) THAT THE SUBMITTER IS   *
001700*                 THE STRATEGY'S WRITER OF RECORD.  ACCEPTED     *
001800*                 ROWS ARE REGISTERED AS DAILY-STATS-OUT         *
001900*                 (DSM.TIP60) RECORDS FOR MSB.B00900 TO ROLL UP; *
002000*                 REJECTS ARE WRITTEN TO THE ERROR REPORT         *
002100*                 (ERR.R00859).                                  *
002200******************************************************************
002300* CHANGE LOG                                                    *
002400*   DATE      BY   TKT/REQ    DESCRIPTION                       *
002500*   --------  ---  ---------  --------------------------------- *
002600*   04/22/95  PDM  INIT-0043  ORIGINAL VALIDATION LOGIC - DATE,  *
002700*                             NUMERIC AND DUPLICATE-DATE CHECKS. *
002800*   02/09/96  PDM  ENH-0349   ROW LIMIT RAISED 500 TO 2000 AND   *
002900*                             DUP-DATE REJECT NOW CITES BOTH THE *
003000*                             FIRST AND DUPLICATE ROW NUMBERS.   *
003100*   06/30/97  PDM  ENH-0323   ADDED STRATEGY-MASTER LOOKUP AND   *
003200*                             THE TRADER-IS-WRITER ACCESS CHECK  *
003300*                             PER COMPLIANCE REQUEST 97-04.      *
003400*   01/06/99  TSH  Y2K-0009   YEAR 2000 REMEDIATION - ROW-DATE   *
003500*                             VALIDATED AS FULL 4-DIGIT CCYY;    *
003600*                             NO WINDOWING IN USE.               *
003700*   03/02/00  BCX  ENH-0362   ADDED ROW-NUMBER CITATION TO EVERY *
003800*                             ERROR LINE SO OPS NO LONGER HAS TO *
003900*                             RE-COUNT THE FEED BY HAND.         *
004000*   11/14/00  BCX  BUG-0341   LEAP-YEAR CHECK REWRITTEN WITH     *
004100*                             DIVIDE/REMAINDER - COMPILER ON THE *
004200*                             370 DOES NOT SUPPORT FUNCTION MOD. *
004300*   08/09/01  JK   ENH-0397   ADDED A REAL 3-COLUMN CHECK (ECC1);*
004400*                             EMPTY-FILE REJECT NOW CITES THE NEW*
004500*                             ECE7 REASON INSTEAD OF BORROWING   *
004600*                             ECC1.                              *
004700*   10/03/01  JK   BUG-0404   3450-SCAN-DATE-TABLE WAS BOUNDING  *
004800*                             THE DUPLICATE-DATE SCAN ON         *
004900*                             DUB-DATE-TABLE-IDX (THE CURRENT    *
005000*                             ROW'S DAYS-IN-MONTH FIGURE, LEFT   *
005100*                             OVER FROM 3200-CHECK-DATE) INSTEAD *
005200*                             OF THE ROW COUNT; DUPLICATES PAST  *
005300*                             ROW 31 WENT UNDETECTED.  NOW SCANS *
005400*                             TO A NEW DUB-DATE-TABLE-BOUND SET  *
005500*                             FROM DUB-DATA-ROW-COUNT.           *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-370.
006000 OBJECT-COMPUTER. IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT DUB-UPLOAD-ROW-IN ASSIGN TO UPLOADIN
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS DUB-UPLOAD-STATUS.
006800     SELECT DUB-STRATEGY-MASTER ASSIGN TO STRATMST
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS DUB-STRAT-STATUS.
007100     SELECT DUB-DAILY-STATS-OUT ASSIGN TO DAILYSTX
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS DUB-DAILY-STATUS.
007400     SELECT DUB-ERROR-RPT ASSIGN TO ERRORRPT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS DUB-ERROR-STATUS.
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  DUB-UPLOAD-ROW-IN
008000     RECORD CONTAINS 50 CHARACTERS.
008100*----------------------------------------------------------------
008200*    RESTATES DUR.TIP62 - ROW 1 IS THE HEADING ROW, EVERY ROW
008300*    AFTER THAT IS ONE TRADING DATE OF DEP/WD AND DAILY P/L.
008400*----------------------------------------------------------------
008500 01  DUB-UPLOAD-ROW-REC.
008600     05  DUB-URI-ROW-DATE                 PIC X(10).
008700     05  DUB-URI-COL-SEP-1                PIC X(01).
008800     05  DUB-URI-DEP-WD-AMOUNT            PIC X(20).
008900     05  DUB-URI-COL-SEP-2                PIC X(01).
009000     05  DUB-URI-DAILY-PL                 PIC X(20).
009100     05  FILLER                           PIC X(02).
009200 FD  DUB-STRATEGY-MASTER
009300     RECORD CONTAINS 40 CHARACTERS.
009400*----------------------------------------------------------------
009500*    ONE ROW PER STRATEGY - STRATEGY-ID AND ITS WRITER'S MEMBER-
009600*    ID, SO A TRADER SUBMISSION CAN BE CHECKED AGAINST OWNERSHIP.
009700*----------------------------------------------------------------
009800 01  DUB-STRATEGY-MASTER-REC.
009900     05  DUB-STM-STRATEGY-ID              PIC 9(10).
010000     05  DUB-STM-WRITER-MEMBER-ID         PIC X(20).
010100     05  FILLER                           PIC X(10).
010200 FD  DUB-DAILY-STATS-OUT
010300     RECORD CONTAINS 90 CHARACTERS.
010400*----------------------------------------------------------------
010500*    RESTATES DSM.TIP60 DETAIL-AREA - ONE ACCEPTED ROW WRITTEN
010600*    PER TRADING DATE FOR THE MONTHLY ROLL-UP TO PICK UP.
010700*----------------------------------------------------------------
010800 01  DUB-DAILY-STATS-REC.
010900     05  DUB-DSO-RECORD-TYPE-CD           PIC X(01).
011000     05  DUB-DSO-STRATEGY-ID              PIC 9(10).
011100     05  DUB-DSO-STAT-DATE                PIC 9(08).
011200     05  DUB-DSO-STAT-DATE-AREA
011300             REDEFINES DUB-DSO-STAT-DATE.
011400         10  DUB-DSO-STAT-CCYY            PIC 9(04).
011500         10  DUB-DSO-STAT-MM              PIC 9(02).
011600         10  DUB-DSO-STAT-DD              PIC 9(02).
011700     05  DUB-DSO-DEP-WD-AMOUNT            PIC S9(15)V9(4).
011800     05  DUB-DSO-DAILY-PROFIT-LOSS        PIC S9(15)V9(4).
011900     05  FILLER                           PIC X(41).
012000 FD  DUB-ERROR-RPT
012100     RECORD CONTAINS 132 CHARACTERS.
012200*----------------------------------------------------------------
012300*    RESTATES ERR.R00859 - HEADER/DETAIL/TRAILER OVERLAY AREAS
012400*    DRIVEN BY ERR-RECORD-TYPE-CD.
012500*----------------------------------------------------------------
012600 01  DUB-ERROR-LINE.
012700     05  DUB-ERL-RECORD-TYPE-CD           PIC X(01).
012800     05  DUB-ERL-BODY-AREA                PIC X(131).
012900 WORKING-STORAGE SECTION.
013000 01  DUB-UPLOAD-STATUS                    PIC X(02) VALUE SPACES.
013100 01  DUB-STRAT-STATUS                     PIC X(02) VALUE SPACES.
013200 01  DUB-DAILY-STATUS                     PIC X(02) VALUE SPACES.
013300 01  DUB-ERROR-STATUS                     PIC X(02) VALUE SPACES.
013400 01  DUB-RUN-PARMS.
013500     05  DUB-PARM-STRATEGY-ID             PIC 9(10) VALUE ZERO.
013600     05  DUB-PARM-SUBMITTER-ID            PIC X(20) VALUE SPACES.
013700     05  DUB-PARM-SUBMITTER-GRADE         PIC X(20) VALUE SPACES.
013800         88  DUB-SUBMITTER-IS-TRADER
013900                 VALUE 'MEMBER_ROLE_TRADER'.
014000 01  DUB-WORK-SWITCHES.
014100     05  DUB-UPLOAD-EOF-SW                PIC X(01) VALUE 'N'.
014200         88  DUB-UPLOAD-AT-EOF                VALUE 'Y'.
014300     05  DUB-ROW-VALID-SW                 PIC X(01) VALUE 'Y'.
014400         88  DUB-ROW-IS-VALID                  VALUE 'Y'.
014500     05  DUB-STRATEGY-FOUND-SW            PIC X(01) VALUE 'N'.
014600         88  DUB-STRATEGY-WAS-FOUND            VALUE 'Y'.
014700 01  DUB-WORK-COUNTERS COMP.
014800     05  DUB-ROW-NUMBER                   PIC S9(05) VALUE ZERO.
014900     05  DUB-DATA-ROW-COUNT               PIC S9(05) VALUE ZERO.
015000     05  DUB-ACCEPTED-COUNT               PIC S9(05) VALUE ZERO.
015100     05  DUB-REJECT-COUNT                 PIC S9(05) VALUE ZERO.
015200     05  DUB-DATE-TABLE-IDX               PIC S9(05) VALUE ZERO.
015300     05  DUB-DATE-TABLE-SUB               PIC S9(05) VALUE ZERO.
015400     05  DUB-DATE-TABLE-BOUND             PIC S9(05) VALUE ZERO.
015500 01  DUB-LEAP-CHECK-AREA COMP.
015600     05  DUB-LC-QUOTIENT-4                PIC S9(05) VALUE ZERO.
015700     05  DUB-LC-REMAINDER-4               PIC S9(05) VALUE ZERO.
015800     05  DUB-LC-QUOTIENT-100              PIC S9(05) VALUE ZERO.
015900     05  DUB-LC-REMAINDER-100             PIC S9(05) VALUE ZERO.
016000     05  DUB-LC-QUOTIENT-400              PIC S9(05) VALUE ZERO.
016100     05  DUB-LC-REMAINDER-400             PIC S9(05) VALUE ZERO.
016200 01  DUB-DATE-CHECK-AREA.
016300     05  DUB-DC-CCYY                      PIC 9(04).
016400     05  DUB-DC-DASH1                     PIC X(01).
016500     05  DUB-DC-MM                        PIC 9(02).
016600     05  DUB-DC-DASH2                     PIC X(01).
016700     05  DUB-DC-DD                        PIC 9(02).
016800 01  DUB-DATE-DIGITS-AREA REDEFINES DUB-DATE-CHECK-AREA.
016900     05  FILLER                           PIC X(04).
017000     05  DUB-DDA-MM-DIGITS                PIC X(01).
017100     05  FILLER                           PIC X(01).
017200     05  FILLER                           PIC X(02).
017300     05  FILLER                           PIC X(01).
017400     05  DUB-DDA-DD-DIGITS                PIC X(01).
017500 01  DUB-DAYS-IN-MONTH-TABLE.
017600     05  FILLER                           PIC 9(02) VALUE 31.
017700     05  FILLER                           PIC 9(02) VALUE 29.
017800     05  FILLER                           PIC 9(02) VALUE 31.
017900     05  FILLER                           PIC 9(02) VALUE 30.
018000     05  FILLER                           PIC 9(02) VALUE 31.
018100     05  FILLER                           PIC 9(02) VALUE 30.
018200     05  FILLER                           PIC 9(02) VALUE 31.
018300     05  FILLER                           PIC 9(02) VALUE 31.
018400     05  FILLER                           PIC 9(02) VALUE 30.
018500     05  FILLER                           PIC 9(02) VALUE 31.
018600     05  FILLER                           PIC 9(02) VALUE 30.
018700     05  FILLER                           PIC 9(02) VALUE 31.
018800 01  DUB-DAYS-IN-MONTH-AREA REDEFINES DUB-DAYS-IN-MONTH-TABLE.
018900     05  DUB-DIM-MAX-DAYS OCCURS 12 TIMES PIC 9(02).
019000 01  DUB-DATE-SEEN-TABLE.
019100     05  DUB-DATE-SEEN-ENTRY OCCURS 2000 TIMES.
019200         10  DUB-DSE-ROW-DATE             PIC X(10) VALUE SPACES.
019300         10  DUB-DSE-ROW-NBR              PIC S9(05) COMP VALUE ZERO.
019400 01  DUB-CURRENT-ROW-AREA.
019500     05  DUB-CUR-ROW-DATE                 PIC X(10).
019600     05  DUB-CUR-DEP-WD-AMOUNT            PIC S9(15)V9(4).
019700     05  DUB-CUR-DAILY-PL                 PIC S9(15)V9(4).
019800 PROCEDURE DIVISION.
019900 0000-MAINLINE.
020000     OPEN INPUT DUB-UPLOAD-ROW-IN
020100     OPEN INPUT DUB-STRATEGY-MASTER
020200     OPEN OUTPUT DUB-DAILY-STATS-OUT
020300     OPEN OUTPUT DUB-ERROR-RPT
020400     IF DUB-UPLOAD-STATUS NOT = "00"
020500         DISPLAY "DUB.B00905 - UPLOAD OPEN FAILED " DUB-UPLOAD-STATUS
020600         GO TO 0000-EXIT
020700     END-IF
020800     PERFORM 3700-CHECK-STRATEGY-WRITER THRU 3700-EXIT
020900     PERFORM 1000-READ-HEADING-ROW
021000     PERFORM 1500-CHECK-EMPTY-FILE
021100     IF DUB-ROW-IS-VALID
021200         PERFORM 2000-READ-UPLOAD-FILE
021300         PERFORM 3000-VALIDATE-ROW THRU 3900-EXIT
021400             UNTIL DUB-UPLOAD-AT-EOF
021500     END-IF
021600     PERFORM 8000-END-OF-JOB-TOTALS
021700     CLOSE DUB-UPLOAD-ROW-IN DUB-STRATEGY-MASTER
021800           DUB-DAILY-STATS-OUT DUB-ERROR-RPT.
021900 0000-EXIT.
022000     STOP RUN.
022100 1000-READ-HEADING-ROW.
022200     READ DUB-UPLOAD-ROW-IN
022300         AT END MOVE 'Y' TO DUB-UPLOAD-EOF-SW
022400     END-READ.
022500*----------------------------------------------------------------
022600*    AN UPLOAD FEED WITH ONLY THE HEADING ROW (OR NO ROWS AT
022700*    ALL) IS REJECTED BEFORE ANY DATA ROW IS PROCESSED.
022800*----------------------------------------------------------------
022900 1500-CHECK-EMPTY-FILE.
023000     IF DUB-UPLOAD-AT-EOF
023100         MOVE 'N' TO DUB-ROW-VALID-SW
023200         MOVE 'H' TO DUB-ERL-RECORD-TYPE-CD
023300         MOVE "ECE7 EMPTY UPLOAD FILE - NO DATA ROWS PRESENT"
023400             TO DUB-ERL-BODY-AREA
023500         WRITE DUB-ERROR-LINE
023600         ADD 1 TO DUB-REJECT-COUNT
023700     END-IF.
023800 2000-READ-UPLOAD-FILE.
023900     READ DUB-UPLOAD-ROW-IN
024000         AT END MOVE 'Y' TO DUB-UPLOAD-EOF-SW
024100     END-READ
024200     IF NOT DUB-UPLOAD-AT-EOF
024300         ADD 1 TO DUB-ROW-NUMBER
024400         MOVE DUB-URI-ROW-DATE TO DUB-CUR-ROW-DATE
024500     END-IF.
024600*----------------------------------------------------------------
024700*    AT MOST 2000 DATA ROWS PER FEED.  ROW 2001 AND EVERY ROW
024800*    AFTER IT IS REJECTED WITHOUT FURTHER VALIDATION.
024900*----------------------------------------------------------------
025000 2050-CHECK-ROW-LIMIT.
025100     IF DUB-DATA-ROW-COUNT > 2000
025200         MOVE 'N' TO DUB-ROW-VALID-SW
025300         MOVE 'D' TO DUB-ERL-RECORD-TYPE-CD
025400         MOVE SPACES TO DUB-ERL-BODY-AREA
025500         STRING DUB-ROW-NUMBER    DELIMITED BY SIZE
025600                " ECR5 ROW LIMIT OF 2000 DATA ROWS EXCEEDED"
025700                                  DELIMITED BY SIZE
025800             INTO DUB-ERL-BODY-AREA
025900         WRITE DUB-ERROR-LINE
026000         ADD 1 TO DUB-REJECT-COUNT
026100     END-IF.
026200 3000-VALIDATE-ROW.
026300     ADD 1 TO DUB-DATA-ROW-COUNT
026400     MOVE 'Y' TO DUB-ROW-VALID-SW
026500     PERFORM 2050-CHECK-ROW-LIMIT
026600     IF DUB-ROW-IS-VALID
026700         PERFORM 3100-CHECK-COLUMN-COUNT
026800     END-IF
026900     IF DUB-ROW-IS-VALID
027000         PERFORM 3200-CHECK-DATE
027100     END-IF
027200     IF DUB-ROW-IS-VALID
027300         PERFORM 3400-CHECK-DUPLICATE-DATE
027400     END-IF
027500     IF DUB-ROW-IS-VALID
027600         PERFORM 3600-CHECK-NUMERIC
027700     END-IF
027800     IF DUB-ROW-IS-VALID
027900         PERFORM 4000-REGISTER-ROW
028000     ELSE
028100         ADD 1 TO DUB-REJECT-COUNT
028200     END-IF
028300     PERFORM 2000-READ-UPLOAD-FILE.
028400 3900-EXIT.
028500     EXIT.
028600*----------------------------------------------------------------
028700*    A DATA ROW MUST CARRY EXACTLY 3 COLUMNS - ROW-DATE, DEP/WD
028800*    AMOUNT AND DAILY P/L - SEPARATED BY THE TWO COMMA BYTES PER
028900*    DUR.TIP62.  A MISSING COMMA OR A BLANK COLUMN IS REJECTED
029000*    HERE BEFORE ANY FIELD-LEVEL EDIT IS ATTEMPTED.
029100*----------------------------------------------------------------
029200 3100-CHECK-COLUMN-COUNT.
029300     IF DUB-URI-COL-SEP-1 NOT = ','
029400        OR DUB-URI-COL-SEP-2 NOT = ','
029500        OR DUB-URI-ROW-DATE = SPACES
029600        OR DUB-URI-DEP-WD-AMOUNT = SPACES
029700        OR DUB-URI-DAILY-PL = SPACES
029800         MOVE 'N' TO DUB-ROW-VALID-SW
029900         MOVE 'D' TO DUB-ERL-RECORD-TYPE-CD
030000         MOVE SPACES TO DUB-ERL-BODY-AREA
030100         STRING DUB-ROW-NUMBER    DELIMITED BY SIZE
030200                " ECC1 WRONG NUMBER OF COLUMNS - EXPECTED 3"
030300                                  DELIMITED BY SIZE
030400             INTO DUB-ERL-BODY-AREA
030500         WRITE DUB-ERROR-LINE
030600     END-IF.
030700*----------------------------------------------------------------
030800*    THE ROW-DATE MUST BE A VALID CALENDAR DATE IN CCYY-MM-DD
030900*    FORM.  MONTH RANGE, DAY RANGE PER MONTH AND FEBRUARY LEAP
031000*    YEAR ARE ALL CHECKED AGAINST DUB-DAYS-IN-MONTH-TABLE.
031100*----------------------------------------------------------------
031200 3200-CHECK-DATE.
031300     MOVE DUB-CUR-ROW-DATE(1:4)  TO DUB-DC-CCYY
031400     MOVE DUB-CUR-ROW-DATE(5:1)  TO DUB-DC-DASH1
031500     MOVE DUB-CUR-ROW-DATE(6:2)  TO DUB-DC-MM
031600     MOVE DUB-CUR-ROW-DATE(8:1)  TO DUB-DC-DASH2
031700     MOVE DUB-CUR-ROW-DATE(9:2)  TO DUB-DC-DD
031800     IF DUB-DDA-MM-DIGITS NOT NUMERIC
031900        OR DUB-DDA-DD-DIGITS NOT NUMERIC
032000        OR DUB-DC-DASH1 NOT = "-"
032100        OR DUB-DC-DASH2 NOT = "-"
032200        OR DUB-DC-MM < 1 OR DUB-DC-MM > 12
032300         MOVE 'N' TO DUB-ROW-VALID-SW
032400     ELSE
032500         MOVE DUB-DIM-MAX-DAYS(DUB-DC-MM) TO DUB-DATE-TABLE-IDX
032600         DIVIDE DUB-DC-CCYY BY 4   GIVING DUB-LC-QUOTIENT-4
032700             REMAINDER DUB-LC-REMAINDER-4
032800         DIVIDE DUB-DC-CCYY BY 100 GIVING DUB-LC-QUOTIENT-100
032900             REMAINDER DUB-LC-REMAINDER-100
033000         DIVIDE DUB-DC-CCYY BY 400 GIVING DUB-LC-QUOTIENT-400
033100             REMAINDER DUB-LC-REMAINDER-400
033200         IF DUB-DC-MM = 2
033300            AND DUB-LC-REMAINDER-4 = 0
033400            AND (DUB-LC-REMAINDER-100 NOT = 0
033500                 OR DUB-LC-REMAINDER-400 = 0)
033600             MOVE 29 TO DUB-DATE-TABLE-IDX
033700         END-IF
033800         IF DUB-DC-DD < 1 OR DUB-DC-DD > DUB-DATE-TABLE-IDX
033900             MOVE 'N' TO DUB-ROW-VALID-SW
034000         END-IF
034100     END-IF
034200     IF NOT DUB-ROW-IS-VALID
034300         MOVE 'D' TO DUB-ERL-RECORD-TYPE-CD
034400         MOVE SPACES TO DUB-ERL-BODY-AREA
034500         STRING DUB-ROW-NUMBER    DELIMITED BY SIZE
034600                " ECD2 INVALID CALENDAR DATE "
034700                                  DELIMITED BY SIZE
034800                DUB-CUR-ROW-DATE DELIMITED BY SIZE
034900             INTO DUB-ERL-BODY-AREA
035000         WRITE DUB-ERROR-LINE
035100     END-IF.
035200*----------------------------------------------------------------
035300*    A DATE REPEATED WITHIN THE SAME UPLOAD IS REJECTED, CITING
035400*    BOTH THE ORIGINAL ROW AND THE DUPLICATE ROW.  THE SCAN RUNS
035500*    ACROSS EVERY ROW SLOT REGISTERED SO FAR IN THIS UPLOAD -
035600*    DUB-DATA-ROW-COUNT LESS THE CURRENT ROW ITSELF - NOT ACROSS
035700*    THE CURRENT ROW'S OWN DAYS-IN-MONTH FIGURE LEFT IN
035800*    DUB-DATE-TABLE-IDX BY 3200-CHECK-DATE; THAT FIELD IS A
035900*    CALENDAR-EDIT WORK AREA AND HAS NO BEARING ON HOW MANY DATES
036000*    ARE ON FILE.
036100*----------------------------------------------------------------
036200 3400-CHECK-DUPLICATE-DATE.
036300     MOVE 1 TO DUB-DATE-TABLE-SUB
036400     COMPUTE DUB-DATE-TABLE-BOUND = DUB-DATA-ROW-COUNT - 1
036500     PERFORM 3450-SCAN-DATE-TABLE THRU 3450-EXIT
036600         UNTIL DUB-DATE-TABLE-SUB > DUB-DATE-TABLE-BOUND.
036700 3450-SCAN-DATE-TABLE.
036800     IF DUB-DSE-ROW-DATE(DUB-DATE-TABLE-SUB) = DUB-CUR-ROW-DATE
036900         MOVE 'N' TO DUB-ROW-VALID-SW
037000         MOVE 'D' TO DUB-ERL-RECORD-TYPE-CD
037100         MOVE SPACES TO DUB-ERL-BODY-AREA
037200         STRING DUB-ROW-NUMBER DELIMITED BY SIZE
037300                " ECD3 DUPLICATE DATE OF ROW "
037400                                  DELIMITED BY SIZE
037500                DUB-DSE-ROW-NBR(DUB-DATE-TABLE-SUB)
037600                                  DELIMITED BY SIZE
037700             INTO DUB-ERL-BODY-AREA
037800         WRITE DUB-ERROR-LINE
037900         MOVE DUB-DATE-TABLE-BOUND TO DUB-DATE-TABLE-SUB
038000     END-IF
038100     ADD 1 TO DUB-DATE-TABLE-SUB.
038200 3450-EXIT.
038300     EXIT.
038400*----------------------------------------------------------------
038500*    DEP-WD-AMOUNT AND DAILY-PL MUST BOTH BE NUMERIC WHEN THIS
038600*    ROW'S DATE HAS PASSED THE PRIOR CHECKS.
038700*----------------------------------------------------------------
038800 3600-CHECK-NUMERIC.
038900     IF DUB-URI-DEP-WD-AMOUNT NOT NUMERIC
039000        OR DUB-URI-DAILY-PL NOT NUMERIC
039100         MOVE 'N' TO DUB-ROW-VALID-SW
039200         MOVE 'D' TO DUB-ERL-RECORD-TYPE-CD
039300         MOVE SPACES TO DUB-ERL-BODY-AREA
039400         STRING DUB-ROW-NUMBER DELIMITED BY SIZE
039500                " ECN4 DEP/WD AMOUNT OR DAILY P/L NOT NUMERIC"
039600                                  DELIMITED BY SIZE
039700             INTO DUB-ERL-BODY-AREA
039800         WRITE DUB-ERROR-LINE
039900     ELSE
040000         MOVE DUB-URI-DEP-WD-AMOUNT TO DUB-CUR-DEP-WD-AMOUNT
040100         MOVE DUB-URI-DAILY-PL     TO DUB-CUR-DAILY-PL
040200     END-IF.
040300*----------------------------------------------------------------
040400*    LOOKS UP THE TARGET STRATEGY ONCE AT THE START OF THE RUN.
040500*    A TRADER SUBMITTER MUST BE THE STRATEGY'S WRITER OF RECORD;
040600*    ANY OTHER GRADE (INVESTOR, ADMIN) IS ALLOWED TO SUBMIT.
040700*----------------------------------------------------------------
040800 3700-CHECK-STRATEGY-WRITER.
040900     MOVE 'N' TO DUB-STRATEGY-FOUND-SW
041000     PERFORM 3750-READ-STRATEGY-MASTER THRU 3750-EXIT
041100         UNTIL DUB-STRAT-STATUS = "10"
041200            OR DUB-STRATEGY-WAS-FOUND
041300     IF NOT DUB-STRATEGY-WAS-FOUND
041400         MOVE 'H' TO DUB-ERL-RECORD-TYPE-CD
041500         MOVE "ECA6 TARGET STRATEGY NOT FOUND ON STRATEGY MASTER"
041600             TO DUB-ERL-BODY-AREA
041700         WRITE DUB-ERROR-LINE
041800         MOVE 'N' TO DUB-ROW-VALID-SW
041900         GO TO 3700-EXIT
042000     END-IF
042100     IF DUB-SUBMITTER-IS-TRADER
042200        AND DUB-STM-WRITER-MEMBER-ID NOT = DUB-PARM-SUBMITTER-ID
042300         MOVE 'H' TO DUB-ERL-RECORD-TYPE-CD
042400         MOVE "ECA6 SUBMITTER IS NOT THE STRATEGY'S WRITER"
042500             TO DUB-ERL-BODY-AREA
042600         WRITE DUB-ERROR-LINE
042700         MOVE 'N' TO DUB-ROW-VALID-SW
042800     END-IF.
042900 3700-EXIT.
043000     EXIT.
043100 3750-READ-STRATEGY-MASTER.
043200     READ DUB-STRATEGY-MASTER
043300         AT END MOVE "10" TO DUB-STRAT-STATUS
043400         NOT AT END
043500             IF DUB-STM-STRATEGY-ID = DUB-PARM-STRATEGY-ID
043600                 MOVE 'Y' TO DUB-STRATEGY-FOUND-SW
043700             END-IF
043800     END-READ.
043900 3750-EXIT.
044000     EXIT.
044100*----------------------------------------------------------------
044200*    AN ACCEPTED ROW IS WRITTEN AS A DAILY-STATS DETAIL RECORD
044300*    FOR MSB.B00900 TO PICK UP ON THE NEXT MONTHLY ROLL-UP, AND
044400*    IS ALSO REMEMBERED IN THE DATE-SEEN TABLE FOR THE DUPLICATE
044500*    CHECK ON LATER ROWS.
044600*----------------------------------------------------------------
044700 4000-REGISTER-ROW.
044800     MOVE DUB-CUR-ROW-DATE       TO DUB-DSE-ROW-DATE(DUB-DATA-ROW-COUNT)
044900     MOVE DUB-ROW-NUMBER         TO DUB-DSE-ROW-NBR(DUB-DATA-ROW-COUNT)
045000     MOVE 'D'                    TO DUB-DSO-RECORD-TYPE-CD
045100     MOVE DUB-PARM-STRATEGY-ID   TO DUB-DSO-STRATEGY-ID
045200     MOVE DUB-DC-CCYY            TO DUB-DSO-STAT-CCYY
045300     MOVE DUB-DC-MM              TO DUB-DSO-STAT-MM
045400     MOVE DUB-DC-DD              TO DUB-DSO-STAT-DD
045500     MOVE DUB-CUR-DEP-WD-AMOUNT  TO DUB-DSO-DEP-WD-AMOUNT
045600     MOVE DUB-CUR-DAILY-PL       TO DUB-DSO-DAILY-PROFIT-LOSS
045700     MOVE SPACES                 TO FILLER OF DUB-DAILY-STATS-REC
045800     WRITE DUB-DAILY-STATS-REC
045900     ADD 1 TO DUB-ACCEPTED-COUNT.
046000 7000-WRITE-ERROR-LINE.
046100     WRITE DUB-ERROR-LINE.
046200 8000-END-OF-JOB-TOTALS.
046300     DISPLAY "DUB.B00905 - DATA ROWS READ : " DUB-DATA-ROW-COUNT
046400     DISPLAY "DUB.B00905 - ROWS ACCEPTED  : " DUB-ACCEPTED-COUNT
046500     DISPLAY "DUB.B00905 - ROWS REJECTED  : " DUB-REJECT-COUNT.
