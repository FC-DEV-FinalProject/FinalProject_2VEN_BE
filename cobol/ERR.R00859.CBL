000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ERR-REPORT-LINE.
000300 AUTHOR.        P MASHBURN.
000400 INSTALLATION.  STRATEGY OPS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  04/22/1995.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  ERR.R00859  -  DAILY UPLOAD ERROR REPORT PRINT-LINE LAYOUT.   *
001000*                 ONE LINE PER REJECTED ROW FROM THE DAILY       *
001100*                 UPLOAD BATCH (DUB.B00905), IN THE ORDER THE    *
001200*                 ROWS WERE READ FROM THE INPUT FEED.  CITES THE *
001300*                 ROW NUMBER, A REASON CODE, AND A ONE-LINE      *
001400*                 MESSAGE FOR OPS/HELP DESK FOLLOW-UP.           *
001500******************************************************************
001600* CHANGE LOG                                                    *
001700*   DATE      BY   TKT/REQ    DESCRIPTION                       *
001800*   --------  ---  ---------  --------------------------------- *
001900*   04/22/95  PDM  INIT-0042  ORIGINAL LAYOUT.                   *
002000*   02/09/96  PDM  ENH-0349   ADDED ERR-DUP-ROW-NBR SO A         *
002100*                             DUPLICATE-DATE REJECT CAN CITE     *
002200*                             BOTH THE FIRST AND THE DUPLICATE   *
002300*                             ROW IN ONE LINE.                   *
002400*   01/06/99  TSH  Y2K-0009   YEAR 2000 REMEDIATION - REVIEWED,  *
002500*                             NO DATE FIELDS ON THIS LAYOUT.     *
002600*   03/02/00  BCX  ENH-0362   ADDED ERR-REASON-CD 88-LEVELS FOR  *
002700*                             THE SIX REJECT REASONS CURRENTLY   *
002800*                             ISSUED BY THE UPLOAD BATCH.        *
002900*   08/09/01  JK   ENH-0397   ADDED ERR-REASON-EMPTY-FILE (ECE7) *
003000*                             SO AN EMPTY UPLOAD FEED NO LONGER  *
003100*                             BORROWS THE BAD-COLUMN-COUNT CODE. *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ERR-REPORT-FILE ASSIGN TO ERRORRPT
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS ERR-FILE-STATUS.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  ERR-REPORT-FILE
004700     RECORD CONTAINS 132 CHARACTERS.
004800*----------------------------------------------------------------
004900*    RECORD-TYPE-CD DRIVES WHICH OF THE THREE OVERLAY AREAS
005000*    APPLIES - PAGE HEADER, DETAIL (ONE REJECT), OR THE
005100*    END-OF-REPORT TRAILER.
005200*----------------------------------------------------------------
005300 01  ERR-REPORT-LINE.
005400     05  ERR-RECORD-TYPE-CD                  PIC X(01).
005500         88  ERR-RECORD-TYPE-HEADER              VALUE 'H'.
005600         88  ERR-RECORD-TYPE-DETAIL              VALUE 'D'.
005700         88  ERR-RECORD-TYPE-TRAILER             VALUE 'T'.
005800     05  ERR-DETAIL-AREA.
005900         10  ERR-ROW-NBR                      PIC Z(4)9.
006000         10  FILLER                           PIC X(01).
006100         10  ERR-DUP-ROW-NBR                  PIC Z(4)9.
006200         10  FILLER                           PIC X(01).
006300         10  ERR-REASON-CD                    PIC X(04).
006400             88  ERR-REASON-BAD-COLUMN-CT
006500                     VALUE 'ECC1'.
006600             88  ERR-REASON-BAD-DATE
006700                     VALUE 'ECD2'.
006800             88  ERR-REASON-DUP-DATE
006900                     VALUE 'ECD3'.
007000             88  ERR-REASON-NOT-NUMERIC
007100                     VALUE 'ECN4'.
007200             88  ERR-REASON-ROW-LIMIT
007300                     VALUE 'ECR5'.
007400             88  ERR-REASON-ACCESS-DENIED
007500                     VALUE 'ECA6'.
007600             88  ERR-REASON-EMPTY-FILE
007700                     VALUE 'ECE7'.
007800         10  FILLER                           PIC X(01).
007900         10  ERR-MESSAGE-TX                   PIC X(90).
008000         10  FILLER                           PIC X(21).
008100     05  ERR-HEADER-AREA REDEFINES ERR-DETAIL-AREA.
008200         10  ERR-HDR-TITLE-TX                 PIC X(60).
008300         10  FILLER                           PIC X(02).
008400         10  ERR-HDR-RUN-DATE.
008500             15  ERR-HDR-RUN-CCYY             PIC 9(04).
008600             15  FILLER                       PIC X(01).
008700             15  ERR-HDR-RUN-MM               PIC 9(02).
008800             15  FILLER                       PIC X(01).
008900             15  ERR-HDR-RUN-DD               PIC 9(02).
009000         10  ERR-HDR-RUN-DATE-NUM-AREA
009100                 REDEFINES ERR-HDR-RUN-DATE.
009200             15  ERR-HDR-RUN-DATE-NUM         PIC 9(10).
009300         10  FILLER                           PIC X(02).
009400         10  ERR-HDR-PAGE-NBR                 PIC 9(04).
009500         10  FILLER                           PIC X(53).
009600     05  ERR-TRAILER-AREA REDEFINES ERR-DETAIL-AREA.
009700         10  ERR-TLR-REJECT-CT                PIC S9(05) COMP-3.
009800         10  ERR-TLR-ROWS-READ-CT             PIC S9(05) COMP-3.
009900         10  FILLER                           PIC X(122).
010000 WORKING-STORAGE SECTION.
010100 01  ERR-FILE-STATUS                        PIC X(02) VALUE SPACES.
010200 01  ERR-WORK-SWITCHES.
010300     05  ERR-EOF-SW                          PIC X(01) VALUE 'N'.
010400         88  ERR-AT-EOF                          VALUE 'Y'.
010500 01  ERR-WORK-COUNTERS COMP.
010600     05  ERR-DETAIL-COUNT                    PIC S9(05) VALUE ZERO.
010700     05  ERR-DUP-DATE-COUNT                  PIC S9(05) VALUE ZERO.
010800 PROCEDURE DIVISION.
010900 0000-MAINLINE.
011000     OPEN INPUT ERR-REPORT-FILE
011100     IF ERR-FILE-STATUS NOT = "00"
011200         DISPLAY "ERR.R00859 - OPEN FAILED, STATUS " ERR-FILE-STATUS
011300         GO TO 0000-EXIT
011400     END-IF
011500     PERFORM 1000-READ-RECORD
011600     PERFORM 1500-PROCESS-RECORD THRU 1500-EXIT
011700         UNTIL ERR-AT-EOF
011800     DISPLAY "ERR.R00859 - REJECT LINES   : " ERR-DETAIL-COUNT
011900     DISPLAY "ERR.R00859 - DUPLICATE DATES: " ERR-DUP-DATE-COUNT
012000     CLOSE ERR-REPORT-FILE.
012100 0000-EXIT.
012200     STOP RUN.
012300 1000-READ-RECORD.
012400     READ ERR-REPORT-FILE
012500         AT END MOVE 'Y' TO ERR-EOF-SW
012600     END-READ.
012700 1500-PROCESS-RECORD.
012800     IF ERR-RECORD-TYPE-DETAIL
012900         ADD 1 TO ERR-DETAIL-COUNT
013000         IF ERR-REASON-DUP-DATE
013100             ADD 1 TO ERR-DUP-DATE-COUNT
013200         END-IF
013300     END-IF
013400     PERFORM 1000-READ-RECORD.
013500 1500-EXIT.
013600     EXIT.
