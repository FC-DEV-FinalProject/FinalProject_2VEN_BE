000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MMB-MEMBER-MAINTENANCE-BATCH.
000300 AUTHOR.        J KEELING.
000400 INSTALLATION.  STRATEGY OPS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  06/23/1992.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  MMB.B00910  -  MEMBER MAINTENANCE BATCH.  MERGES THE MEMBER   *
001000*                 TRANSACTION FEED (SORTED ASCENDING BY MEMBER-  *
001100*                 ID BY AN UPSTREAM SORT STEP) AGAINST THE OLD   *
001200*                 MEMBER MASTER (MBR.TIP63 LAYOUT) IN THE USUAL  *
001300*                 BALANCED-LINE FASHION TO PRODUCE THE NEW       *
001400*                 MEMBER MASTER.  ONE TRANSACTION PER MEMBER PER *
001500*                 RUN IS ASSUMED.  SIGNUP TRANSACTIONS ADD A NEW *
001600*                 MEMBER (NO MATCHING OLD-MASTER RECORD); LOGIN, *
001700*                 PROFILE-UPDATE, PASSWORD-CHANGE AND PASSWORD-  *
001800*                 RESET TRANSACTIONS UPDATE THE MATCHED RECORD   *
001900*                 IN PLACE; WITHDRAWAL TRANSACTIONS SUPPRESS THE *
002000*                 MATCHED RECORD FROM THE NEW MASTER.  MEMBER-   *
002100*                 TERM DECISIONS (MBT.TIP64 LAYOUT) ARE KEPT AS  *
002200*                 AN APPEND-ONLY LOG DURING THE RUN, THEN FOLDED *
002300*                 INTO A NEW TERM MASTER BY 6600-TERM-MASTER-    *
002400*                 MERGE; A WITHDRAWN MEMBER'S TERM ROWS ARE      *
002500*                 DROPPED FROM THAT NEW MASTER ALONG WITH HIS    *
002600*                 MEMBER RECORD.  A TRADER WITHDRAWAL ALSO SCANS *
002700*                 THE STRATEGY MASTER (SAME LAYOUT DUB.B00905    *
002800*                 USES) AND QUEUES A DELETE REQUEST PER OWNED    *
002900*                 STRATEGY FOR THE NEXT MSB.B00900 DELS RUN.  AN *
003000*                 INVESTOR WITHDRAWAL NULLS THE INVESTOR         *
003100*                 REFERENCE ON EVERY MATCHING                    *
003200*                 CONSULTATION RECORD (CSL.TIP65 LAYOUT) IN A    *
003300*                 SINGLE SCRUB PASS AFTER THE MASTER MERGE.      *
003400******************************************************************
003500* CHANGE LOG                                                    *
003600*   DATE      BY   TKT/REQ    DESCRIPTION                       *
003700*   --------  ---  ---------  --------------------------------- *
003800*   06/23/92  JK   INIT-0061  ORIGINAL MERGE LOGIC - SIGNUP,     *
003900*                             LOGIN-CHECK AND PROFILE UPDATE.    *
004000*   08/04/93  JK   ENH-0201   ADDED PASSWORD CHANGE AND RESET.   *
004100*   11/17/94  PDM  ENH-0271   ADDED WITHDRAWAL CASCADE - TERM    *
004200*                             LOG SUPPRESSION, CONSULTATION      *
004300*                             SCRUB PASS AND STRATEGY-MASTER     *
004400*                             DELETE-REQUEST QUEUE FOR TRADERS.  *
004500*   01/06/99  TSH  Y2K-0009   YEAR 2000 REMEDIATION - ACCEPT     *
004600*                             FROM DATE STILL RETURNS A 2-DIGIT  *
004700*                             YEAR ON THIS COMPILER; ADDED THE   *
004800*                             CENTURY-WINDOW LOGIC IN 1600-GET-  *
004900*                             CURRENT-TIMESTAMP (50-99 = 19XX,   *
005000*                             00-49 = 20XX).                     *
005100*   05/09/00  BCX  ENH-0374   ROLE DERIVATION NOW STRIPS ONLY    *
005200*                             THE "MEMBER_" PREFIX PER THE       *
005300*                             LOGIN-RESPONSE STANDARD ADOPTED    *
005400*                             THIS YEAR (MBR.TIP63'S OWN DUMP     *
005500*                             UTILITY STILL USES THE OLDER,      *
005600*                             NARROWER SUFFIX - LEAVE AS IS).    *
005700*   09/18/01  JK   ENH-0401   NICKNAME/EMAIL DUPLICATE CHECK ON  *
005800*                             SIGNUP AND PROFILE UPDATE NOW      *
005900*                             ACTUALLY SCANS THE MASTER (SEPARATE*
006000*                             MMB-DUP-CHECK-IN SELECT ON         *
006100*                             MEMBRMST) INSTEAD OF ALWAYS PASSING.*
006200*   10/09/01  JK   BUG-0405   WITHDRAWAL NEVER REMOVED A MEMBER'S*
006300*                             TERM RECORDS - MBRTERMS WAS APPEND-*
006400*                             ONLY WITH NO DELETE PASS.  ADDED   *
006500*                             6600-TERM-MASTER-MERGE TO FOLD THE *
006600*                             OLD TERM MASTER AND THIS RUN'S OWN *
006700*                             DECISIONS INTO A NEW TERM MASTER,  *
006800*                             DROPPING ANY WITHDRAWN MEMBER'S    *
006900*                             ROWS.  MMB-WITHDRAWN-INVESTOR-TABLE*
007000*                             RENAMED MMB-WITHDRAWN-MEMBER-TABLE *
007100*                             SINCE IT WAS ALREADY POPULATED FOR *
007200*                             TRADER WITHDRAWALS TOO.            *
007300*   10/09/01  JK   BUG-0406   7000-WRITE-RESULT-LINE'S MEMBER-ID *
007400*                             AND TXN-TYPE CAME OUT BLANK FOR    *
007500*                             EVERY TRANSACTION EXCEPT THE TWO   *
007600*                             UNKNOWN-MEMBER/DUPLICATE-SIGNUP    *
007700*                             REJECTS, WHICH WERE THE ONLY       *
007800*                             CALLERS MOVING MMB-TXN-MEMBER-ID/  *
007900*                             TXN-TYPE-CD INTO THE RESULT-LINE   *
008000*                             WORK FIELDS.  NOW SET AT THE TOP OF*
008100*                             1550-DISPATCH-TRANSACTION AND      *
008200*                             2000-SIGNUP AS WELL.               *
008300*   10/11/01  JK   BUG-0407   2400-WRITE-TERM-RECS WROTE ONLY 3  *
008400*                             OF THE 4 MBT.TIP64 TERM TYPES -    *
008500*                             PROMOTION WAS NEVER CAPTURED ON THE*
008600*                             TRANSACTION OR WRITTEN AT SIGNUP,  *
008700*                             EVEN THOUGH MMB-MBT-PROMOTION WAS  *
008800*                             ALREADY DECLARED.  ADDED MMB-TXN-  *
008900*                             PROMOTION-AGREED TO THE TRANSACTION*
009000*                             RECORD (BORROWED FROM FILLER) AND A*
009100*                             FOURTH WRITE MMB-TERM-REC FOR IT.  *
009200******************************************************************
009300 ENVIRONMENT DIVISION.
009400 CONFIGURATION SECTION.
009500 SOURCE-COMPUTER. IBM-370.
009600 OBJECT-COMPUTER. IBM-370.
009700 SPECIAL-NAMES.
009800     C01 IS TOP-OF-FORM.
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100     SELECT MMB-TRANSACTION-IN ASSIGN TO MBRTRANS
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS MMB-TXN-STATUS.
010400     SELECT MMB-OLD-MASTER-IN ASSIGN TO MEMBRMST
010500         ORGANIZATION IS SEQUENTIAL
010600         FILE STATUS IS MMB-OLDMS-STATUS.
010700     SELECT MMB-NEW-MASTER-OUT ASSIGN TO MEMBRMSN
010800         ORGANIZATION IS SEQUENTIAL
010900         FILE STATUS IS MMB-NEWMS-STATUS.
011000     SELECT MMB-DUP-CHECK-IN ASSIGN TO MEMBRMST
011100         ORGANIZATION IS SEQUENTIAL
011200         FILE STATUS IS MMB-DUPCK-STATUS.
011300     SELECT MMB-TERM-WORK-OUT ASSIGN TO MBRTRMWK
011400         ORGANIZATION IS SEQUENTIAL
011500         FILE STATUS IS MMB-TERMWK-STATUS.
011600     SELECT MMB-TERM-IN ASSIGN TO MBRTERMS
011700         ORGANIZATION IS SEQUENTIAL
011800         FILE STATUS IS MMB-TERMIN-STATUS.
011900     SELECT MMB-TERM-OUT ASSIGN TO MBRTERMN
012000         ORGANIZATION IS SEQUENTIAL
012100         FILE STATUS IS MMB-TERM-STATUS.
012200     SELECT MMB-STRATEGY-MASTER-IN ASSIGN TO STRATMST
012300         ORGANIZATION IS SEQUENTIAL
012400         FILE STATUS IS MMB-STRATMS-STATUS.
012500     SELECT MMB-STRAT-DELETE-OUT ASSIGN TO STRATDEL
012600         ORGANIZATION IS LINE SEQUENTIAL
012700         FILE STATUS IS MMB-SDO-STATUS.
012800     SELECT MMB-CONSULT-IN ASSIGN TO CONSLTIN
012900         ORGANIZATION IS LINE SEQUENTIAL
013000         FILE STATUS IS MMB-CSLIN-STATUS.
013100     SELECT MMB-CONSULT-OUT ASSIGN TO CONSLTOUT
013200         ORGANIZATION IS LINE SEQUENTIAL
013300         FILE STATUS IS MMB-CSLOUT-STATUS.
013400     SELECT MMB-RESULT-RPT ASSIGN TO MBRRSLT
013500         ORGANIZATION IS LINE SEQUENTIAL
013600         FILE STATUS IS MMB-RESULT-STATUS.
013700 DATA DIVISION.
013800 FILE SECTION.
013900 FD  MMB-TRANSACTION-IN
014000     RECORD CONTAINS 400 CHARACTERS.
014100*----------------------------------------------------------------
014200*    ONE MAINTENANCE REQUEST PER MEMBER PER RUN, PRE-SORTED
014300*    ASCENDING BY MEMBER-ID FOR THE MASTER MERGE BELOW.
014400*----------------------------------------------------------------
014500 01  MMB-TRANSACTION-REC.
014600     05  MMB-TXN-TYPE-CD                  PIC X(01).
014700         88  MMB-TXN-IS-SIGNUP                VALUE 'S'.
014800         88  MMB-TXN-IS-LOGIN                 VALUE 'L'.
014900         88  MMB-TXN-IS-PROFILE               VALUE 'P'.
015000         88  MMB-TXN-IS-PWD-CHANGE            VALUE 'C'.
015100         88  MMB-TXN-IS-PWD-RESET             VALUE 'R'.
015200         88  MMB-TXN-IS-WITHDRAWAL            VALUE 'W'.
015300     05  MMB-TXN-MEMBER-ID                PIC X(20).
015400     05  MMB-TXN-EMAIL                    PIC X(50).
015500     05  MMB-TXN-NICKNAME                 PIC X(30).
015600     05  MMB-TXN-GRADE-CODE               PIC X(20).
015700     05  MMB-TXN-PASSWORD-HASH            PIC X(60).
015800     05  MMB-TXN-CONFIRM-PASSWORD-HASH    PIC X(60).
015900     05  MMB-TXN-OLD-PASSWORD-HASH        PIC X(60).
016000     05  MMB-TXN-PHONE-NUMBER             PIC X(15).
016100     05  MMB-TXN-INTRODUCTION             PIC X(60).
016200     05  MMB-TXN-PRIVACY-AGREED           PIC X(01).
016300     05  MMB-TXN-TERMS-AGREED             PIC X(01).
016400     05  MMB-TXN-PROMOTION-AGREED         PIC X(01).
016500     05  MMB-TXN-MARKETING-AGREED         PIC X(01).
016600     05  FILLER                           PIC X(20).
016700 FD  MMB-OLD-MASTER-IN
016800     RECORD CONTAINS 330 CHARACTERS.
016900*----------------------------------------------------------------
017000*    RESTATES MBR.TIP63 - THE MEMBER MASTER AS OF THE START OF
017100*    THIS RUN, IN MEMBER-ID SEQUENCE.
017200*----------------------------------------------------------------
017300 01  MMB-OMI-MEMBER-REC.
017400     05  MMB-OMI-MEMBER-ID                PIC X(20).
017500     05  MMB-OMI-EMAIL                    PIC X(50).
017600     05  MMB-OMI-NICKNAME                 PIC X(30).
017700     05  MMB-OMI-PASSWORD-HASH            PIC X(60).
017800     05  MMB-OMI-PHONE-NUMBER             PIC X(15).
017900     05  MMB-OMI-GRADE-CODE               PIC X(20).
018000         88  MMB-OMI-GRADE-INVESTOR
018100                 VALUE 'MEMBER_ROLE_INVESTOR'.
018200         88  MMB-OMI-GRADE-TRADER
018300                 VALUE 'MEMBER_ROLE_TRADER'.
018400         88  MMB-OMI-GRADE-ADMIN
018500                 VALUE 'MEMBER_ROLE_ADMIN'.
018600     05  MMB-OMI-IS-LOGIN-LOCKED          PIC X(01).
018700         88  MMB-OMI-LOGIN-LOCKED             VALUE 'Y'.
018800     05  MMB-OMI-INTRODUCTION             PIC X(100).
018900     05  MMB-OMI-SIGNUP-AT                PIC 9(14).
019000     05  MMB-OMI-PASSWORD-CHANGED-AT      PIC 9(14).
019100     05  FILLER                           PIC X(06).
019200 FD  MMB-NEW-MASTER-OUT
019300     RECORD CONTAINS 330 CHARACTERS.
019400*----------------------------------------------------------------
019500*    THE MEMBER MASTER AS REWRITTEN BY THIS RUN.  BECOMES THE
019600*    OLD MASTER FOR THE NEXT MAINTENANCE RUN.
019700*----------------------------------------------------------------
019800 01  MMB-NMO-MEMBER-REC.
019900     05  MMB-NMO-MEMBER-ID                PIC X(20).
020000     05  MMB-NMO-EMAIL                    PIC X(50).
020100     05  MMB-NMO-NICKNAME                 PIC X(30).
020200     05  MMB-NMO-PASSWORD-HASH            PIC X(60).
020300     05  MMB-NMO-PHONE-NUMBER             PIC X(15).
020400     05  MMB-NMO-GRADE-CODE               PIC X(20).
020500     05  MMB-NMO-IS-LOGIN-LOCKED          PIC X(01).
020600     05  MMB-NMO-INTRODUCTION             PIC X(100).
020700     05  MMB-NMO-SIGNUP-AT                PIC 9(14).
020800     05  MMB-NMO-PASSWORD-CHANGED-AT      PIC 9(14).
020900     05  FILLER                           PIC X(06).
021000     05  MMB-NMO-ROLE-AREA
021100             REDEFINES MMB-NMO-GRADE-CODE.
021200         10  FILLER                       PIC X(07).
021300         10  MMB-NMO-ROLE-SUFFIX          PIC X(13).
021400 FD  MMB-DUP-CHECK-IN
021500     RECORD CONTAINS 330 CHARACTERS.
021600*----------------------------------------------------------------
021700*    SEPARATE FILE-CONTROL ENTRY ON THE SAME MEMBRMST DATA SET AS
021800*    MMB-OLD-MASTER-IN, FOR THE ONE-TIME FULL-FILE DUPLICATE SCAN
021900*    IN 9000-SCAN-MASTER-FOR-DUP BELOW.  OPENING AND CLOSING THIS
022000*    SELECT DOES NOT DISTURB THE MAIN MERGE'S OWN READ POSITION
022100*    IN MMB-OLD-MASTER-IN.
022200*----------------------------------------------------------------
022300 01  MMB-DCI-MEMBER-REC.
022400     05  MMB-DCI-MEMBER-ID                PIC X(20).
022500     05  MMB-DCI-EMAIL                    PIC X(50).
022600     05  MMB-DCI-NICKNAME                 PIC X(30).
022700     05  FILLER                           PIC X(230).
022800 FD  MMB-TERM-WORK-OUT
022900     RECORD CONTAINS 60 CHARACTERS.
023000*----------------------------------------------------------------
023100*    RESTATES MBT.TIP64.  THIS RUN'S OWN TERM DECISIONS (SIGNUP
023200*    AND PROFILE-UPDATE MARKETING CHANGES) ARE WRITTEN HERE AS A
023300*    SCRATCH FILE, THEN FOLDED INTO THE OLD TERM MASTER BY
023400*    6600-TERM-MASTER-MERGE BELOW TO PRODUCE THE NEW TERM MASTER.
023500*    A MEMBER WITHDRAWN THIS RUN HAS BOTH HIS OLD-MASTER ROWS AND
023600*    ANY ROWS WRITTEN HERE DROPPED FROM THAT NEW MASTER - SEE
023700*    BUG-0405 IN THE CHANGE LOG ABOVE.
023800*----------------------------------------------------------------
023900 01  MMB-TERM-REC.
024000     05  MMB-MBT-MEMBER-ID                PIC X(20).
024100     05  MMB-MBT-TERM-TYPE                PIC X(20).
024200         88  MMB-MBT-PRIVACY-POLICY
024300                 VALUE 'PRIVACY_POLICY'.
024400         88  MMB-MBT-SERVICE-TERMS
024500                 VALUE 'SERVICE_TERMS'.
024600         88  MMB-MBT-PROMOTION
024700                 VALUE 'PROMOTION'.
024800         88  MMB-MBT-MARKETING-AGREEMENT
024900                 VALUE 'MARKETING_AGREEMENT'.
025000     05  MMB-MBT-IS-TERM-AGREED           PIC X(01).
025100         88  MMB-MBT-TERM-AGREED              VALUE 'Y'.
025200     05  MMB-MBT-DECISION-DATE            PIC 9(14).
025300     05  FILLER                           PIC X(04).
025400 FD  MMB-TERM-IN
025500     RECORD CONTAINS 60 CHARACTERS.
025600*----------------------------------------------------------------
025700*    THE TERM MASTER AS OF THE START OF THIS RUN.  READ IN FULL
025800*    BY 6600-TERM-MASTER-MERGE AND COPIED FORWARD UNLESS THE ROW
025900*    BELONGS TO A MEMBER WITHDRAWN THIS RUN.
026000*----------------------------------------------------------------
026100 01  MMB-TRI-TERM-REC.
026200     05  MMB-TRI-MEMBER-ID                PIC X(20).
026300     05  MMB-TRI-TERM-TYPE                PIC X(20).
026400     05  MMB-TRI-IS-TERM-AGREED           PIC X(01).
026500     05  MMB-TRI-DECISION-DATE            PIC 9(14).
026600     05  FILLER                           PIC X(04).
026700 FD  MMB-TERM-OUT
026800     RECORD CONTAINS 60 CHARACTERS.
026900*----------------------------------------------------------------
027000*    THE TERM MASTER AS REWRITTEN BY THIS RUN - THE OLD TERM
027100*    MASTER PLUS THIS RUN'S OWN DECISIONS, LESS ANY MEMBER
027200*    WITHDRAWN THIS RUN.  BECOMES THE OLD TERM MASTER FOR THE
027300*    NEXT MAINTENANCE RUN.
027400*----------------------------------------------------------------
027500 01  MMB-TRO-TERM-REC.
027600     05  MMB-TRO-MEMBER-ID                PIC X(20).
027700     05  MMB-TRO-TERM-TYPE                PIC X(20).
027800     05  MMB-TRO-IS-TERM-AGREED           PIC X(01).
027900     05  MMB-TRO-DECISION-DATE            PIC 9(14).
028000     05  FILLER                           PIC X(04).
028100 FD  MMB-STRATEGY-MASTER-IN
028200     RECORD CONTAINS 40 CHARACTERS.
028300*----------------------------------------------------------------
028400*    RESTATES DUB.B00905'S STRATEGY MASTER - STRATEGY-ID PLUS
028500*    ITS WRITER'S MEMBER-ID.  SCANNED IN FULL ON EVERY TRADER
028600*    WITHDRAWAL TO FIND THE STRATEGIES THAT TRADER OWNS.
028700*----------------------------------------------------------------
028800 01  MMB-STM-STRATEGY-REC.
028900     05  MMB-STM-STRATEGY-ID              PIC 9(10).
029000     05  MMB-STM-WRITER-MEMBER-ID         PIC X(20).
029100     05  FILLER                           PIC X(10).
029200 FD  MMB-STRAT-DELETE-OUT
029300     RECORD CONTAINS 50 CHARACTERS.
029400*----------------------------------------------------------------
029500*    ONE QUEUED DELETE REQUEST PER STRATEGY OWNED BY A WITHDRAWN
029600*    TRADER, PICKED UP BY THE NEXT MSB.B00900 DELS RUN.
029700*----------------------------------------------------------------
029800 01  MMB-SDO-DELETE-REQUEST.
029900     05  MMB-SDO-STRATEGY-ID              PIC 9(10).
030000     05  FILLER                           PIC X(01).
030100     05  MMB-SDO-REASON-TX                PIC X(28).
030200     05  FILLER                           PIC X(11).
030300 FD  MMB-CONSULT-IN
030400     RECORD CONTAINS 390 CHARACTERS.
030500*----------------------------------------------------------------
030600*    RESTATES CSL.TIP65 FOR THE POST-MERGE INVESTOR-WITHDRAWAL
030700*    SCRUB PASS - READ SIDE.
030800*----------------------------------------------------------------
030900 01  MMB-CSL-IN-REC.
031000     05  MMB-CSLI-RECORD-TYPE-CD          PIC X(01).
031100         88  MMB-CSLI-TYPE-HEADER             VALUE 'H'.
031200         88  MMB-CSLI-TYPE-DETAIL             VALUE 'D'.
031300         88  MMB-CSLI-TYPE-TRAILER            VALUE 'T'.
031400     05  MMB-CSLI-BODY-AREA               PIC X(389).
031500     05  MMB-CSLI-DETAIL-AREA
031600             REDEFINES MMB-CSLI-BODY-AREA.
031700         10  MMB-CSLI-CONSULTATION-ID     PIC 9(10).
031800         10  MMB-CSLI-INVESTOR-ID         PIC X(20).
031900         10  FILLER                       PIC X(359).
032000 FD  MMB-CONSULT-OUT
032100     RECORD CONTAINS 390 CHARACTERS.
032200*----------------------------------------------------------------
032300*    WRITE SIDE OF THE SCRUB PASS - SAME LAYOUT AS THE READ
032400*    SIDE, INVESTOR-ID BLANKED WHEN THE INVESTOR WITHDREW.
032500*----------------------------------------------------------------
032600 01  MMB-CSL-OUT-REC.
032700     05  MMB-CSLO-RECORD-TYPE-CD          PIC X(01).
032800     05  MMB-CSLO-BODY-AREA               PIC X(389).
032900     05  MMB-CSLO-DETAIL-AREA
033000             REDEFINES MMB-CSLO-BODY-AREA.
033100         10  MMB-CSLO-CONSULTATION-ID     PIC 9(10).
033200         10  MMB-CSLO-INVESTOR-ID         PIC X(20).
033300         10  FILLER                       PIC X(359).
033400 FD  MMB-RESULT-RPT
033500     RECORD CONTAINS 132 CHARACTERS.
033600*----------------------------------------------------------------
033700*    ONE LINE PER TRANSACTION PROCESSED - MEMBER-ID, TXN TYPE,
033800*    ACCEPT/REJECT AND THE REASON.
033900*----------------------------------------------------------------
034000 01  MMB-RESULT-LINE.
034100     05  MMB-RSL-RECORD-TYPE-CD           PIC X(01).
034200         88  MMB-RSL-TYPE-HEADER              VALUE 'H'.
034300         88  MMB-RSL-TYPE-DETAIL              VALUE 'D'.
034400         88  MMB-RSL-TYPE-TRAILER             VALUE 'T'.
034500     05  MMB-RSL-DETAIL-AREA.
034600         10  MMB-RSL-MEMBER-ID            PIC X(20).
034700         10  FILLER                       PIC X(01).
034800         10  MMB-RSL-TXN-TYPE-CD          PIC X(01).
034900         10  FILLER                       PIC X(01).
035000         10  MMB-RSL-RESULT-CD            PIC X(01).
035100             88  MMB-RSL-RESULT-ACCEPTED      VALUE 'A'.
035200             88  MMB-RSL-RESULT-REJECTED      VALUE 'R'.
035300         10  FILLER                       PIC X(01).
035400         10  MMB-RSL-MESSAGE-TX           PIC X(90).
035500         10  FILLER                       PIC X(16).
035600     05  MMB-RSL-TRAILER-AREA
035700             REDEFINES MMB-RSL-DETAIL-AREA.
035800         10  MMB-RSL-TXN-CT               PIC S9(07) COMP-3.
035900         10  MMB-RSL-ACCEPTED-CT          PIC S9(07) COMP-3.
036000         10  MMB-RSL-REJECTED-CT          PIC S9(07) COMP-3.
036100         10  FILLER                       PIC X(119).
036200 WORKING-STORAGE SECTION.
036300 01  MMB-TXN-STATUS                       PIC X(02) VALUE SPACES.
036400 01  MMB-OLDMS-STATUS                     PIC X(02) VALUE SPACES.
036500 01  MMB-NEWMS-STATUS                     PIC X(02) VALUE SPACES.
036600 01  MMB-DUPCK-STATUS                     PIC X(02) VALUE SPACES.
036700 01  MMB-TERM-STATUS                      PIC X(02) VALUE SPACES.
036800 01  MMB-TERMWK-STATUS                    PIC X(02) VALUE SPACES.
036900 01  MMB-TERMIN-STATUS                    PIC X(02) VALUE SPACES.
037000 01  MMB-STRATMS-STATUS                   PIC X(02) VALUE SPACES.
037100 01  MMB-SDO-STATUS                       PIC X(02) VALUE SPACES.
037200 01  MMB-CSLIN-STATUS                     PIC X(02) VALUE SPACES.
037300 01  MMB-CSLOUT-STATUS                    PIC X(02) VALUE SPACES.
037400 01  MMB-RESULT-STATUS                    PIC X(02) VALUE SPACES.
037500 01  MMB-WORK-SWITCHES.
037600     05  MMB-OLDMS-EOF-SW                 PIC X(01) VALUE 'N'.
037700         88  MMB-OLDMS-AT-EOF                 VALUE 'Y'.
037800     05  MMB-TXN-EOF-SW                   PIC X(01) VALUE 'N'.
037900         88  MMB-TXN-AT-EOF                    VALUE 'Y'.
038000     05  MMB-CSLIN-EOF-SW                 PIC X(01) VALUE 'N'.
038100         88  MMB-CSLIN-AT-EOF                  VALUE 'Y'.
038200     05  MMB-STRATMS-EOF-SW               PIC X(01) VALUE 'N'.
038300         88  MMB-STRATMS-AT-EOF                VALUE 'Y'.
038400     05  MMB-DUPCK-EOF-SW                 PIC X(01) VALUE 'N'.
038500         88  MMB-DUPCK-AT-EOF                  VALUE 'Y'.
038600     05  MMB-TERMIN-EOF-SW                PIC X(01) VALUE 'N'.
038700         88  MMB-TERMIN-AT-EOF                 VALUE 'Y'.
038800     05  MMB-TERMWK-EOF-SW                PIC X(01) VALUE 'N'.
038900         88  MMB-TERMWK-AT-EOF                 VALUE 'Y'.
039000     05  MMB-TXN-VALID-SW                 PIC X(01) VALUE 'Y'.
039100         88  MMB-TXN-IS-VALID                  VALUE 'Y'.
039200     05  MMB-DUP-FOUND-SW                 PIC X(01) VALUE 'N'.
039300         88  MMB-DUP-FOUND                     VALUE 'Y'.
039400     05  MMB-EXISTING-MEMBER-SW           PIC X(01) VALUE 'N'.
039500         88  MMB-MEMBER-IS-EXISTING            VALUE 'Y'.
039600 01  MMB-DUP-CHECK-AREA.
039700     05  MMB-DUP-CHECK-NICKNAME           PIC X(30) VALUE SPACES.
039800     05  MMB-DUP-CHECK-EMAIL              PIC X(50) VALUE SPACES.
039900 01  MMB-WORK-COUNTERS COMP.
040000     05  MMB-TXN-COUNT                    PIC S9(07) VALUE ZERO.
040100     05  MMB-ACCEPTED-COUNT               PIC S9(07) VALUE ZERO.
040200     05  MMB-REJECTED-COUNT               PIC S9(07) VALUE ZERO.
040300     05  MMB-WITHDRAWN-COUNT              PIC S9(05) VALUE ZERO.
040400     05  MMB-WITHDRAWN-TABLE-SUB          PIC S9(05) VALUE ZERO.
040500     05  MMB-TRM-TABLE-SUB                PIC S9(05) VALUE ZERO.
040600 01  MMB-KEY-COMPARE-AREA.
040700     05  MMB-OLDMS-KEY-WORK               PIC X(20) VALUE HIGH-VALUES.
040800     05  MMB-TXN-KEY-WORK                 PIC X(20) VALUE HIGH-VALUES.
040900*----------------------------------------------------------------
041000*    HOLDS THE ID OF EVERY MEMBER WITHDRAWN THIS RUN, REGARDLESS
041100*    OF GRADE (THE NAME DATES TO WHEN ONLY INVESTOR WITHDRAWALS
041200*    TOUCHED THE CONSULTATION FILE).  DRIVES BOTH THE END-OF-RUN
041300*    CONSULTATION SCRUB AND THE TERM-MASTER MERGE.
041400*----------------------------------------------------------------
041500 01  MMB-WITHDRAWN-MEMBER-TABLE.
041600     05  MMB-WM-ENTRY OCCURS 500 TIMES
041700             PIC X(20) VALUE SPACES.
041800 01  MMB-WD-CHECK-AREA.
041900     05  MMB-WD-MEMBER-ID-CHECK           PIC X(20) VALUE SPACES.
042000     05  MMB-WD-FOUND-SW                  PIC X(01) VALUE 'N'.
042100         88  MMB-WD-MEMBER-FOUND              VALUE 'Y'.
042200 01  MMB-CURRENT-TIMESTAMP                PIC 9(14) VALUE ZERO.
042300 01  MMB-CTS-AREA REDEFINES MMB-CURRENT-TIMESTAMP.
042400     05  MMB-CTS-CCYY                     PIC 9(04).
042500     05  MMB-CTS-MM                       PIC 9(02).
042600     05  MMB-CTS-DD                       PIC 9(02).
042700     05  MMB-CTS-HH                       PIC 9(02).
042800     05  MMB-CTS-MN                       PIC 9(02).
042900     05  MMB-CTS-SS                       PIC 9(02).
043000 01  MMB-CURRENT-DATE-RAW.
043100     05  MMB-CDR-YY                       PIC 9(02).
043200     05  MMB-CDR-MM                       PIC 9(02).
043300     05  MMB-CDR-DD                       PIC 9(02).
043400 01  MMB-CURRENT-TIME-RAW                 PIC 9(08).
043500 01  MMB-RESULT-WORK-AREA.
043600     05  MMB-RW-MEMBER-ID                 PIC X(20) VALUE SPACES.
043700     05  MMB-RW-TXN-TYPE-CD               PIC X(01) VALUE SPACES.
043800 PROCEDURE DIVISION.
043900 0000-MAINLINE.
044000     OPEN INPUT MMB-TRANSACTION-IN MMB-OLD-MASTER-IN
044100     OPEN OUTPUT MMB-NEW-MASTER-OUT
044200     OPEN OUTPUT MMB-TERM-WORK-OUT
044300     OPEN EXTEND MMB-STRAT-DELETE-OUT
044400     OPEN OUTPUT MMB-RESULT-RPT
044500     IF MMB-TXN-STATUS NOT = "00"
044600         DISPLAY "MMB.B00910 - TRANSACTION OPEN FAILED " MMB-TXN-STATUS
044700         GO TO 0000-EXIT
044800     END-IF
044900     PERFORM 1600-GET-CURRENT-TIMESTAMP
045000     PERFORM 1000-READ-OLD-MASTER
045100     PERFORM 1100-READ-TRANSACTION
045200     PERFORM 1500-PROCESS-MATCH THRU 1500-EXIT
045300         UNTIL MMB-OLDMS-AT-EOF AND MMB-TXN-AT-EOF
045400     PERFORM 6500-CONSULTATION-SCRUB THRU 6500-EXIT
045500     PERFORM 6600-TERM-MASTER-MERGE THRU 6600-EXIT
045600     PERFORM 8000-END-OF-JOB-TOTALS
045700     CLOSE MMB-TRANSACTION-IN MMB-OLD-MASTER-IN MMB-NEW-MASTER-OUT
045800           MMB-STRAT-DELETE-OUT MMB-RESULT-RPT.
045900 0000-EXIT.
046000     STOP RUN.
046100*----------------------------------------------------------------
046200*    THE 370 COMPILER'S ACCEPT FROM DATE STILL RETURNS A 2-
046300*    DIGIT YEAR - WINDOWED HERE RATHER THAN CHANGING EVERY
046400*    CALLER (SEE Y2K-0009 IN THE CHANGE LOG ABOVE).
046500*----------------------------------------------------------------
046600 1600-GET-CURRENT-TIMESTAMP.
046700     ACCEPT MMB-CURRENT-DATE-RAW FROM DATE
046800     ACCEPT MMB-CURRENT-TIME-RAW FROM TIME
046900     IF MMB-CDR-YY < 50
047000         MOVE 2000 TO MMB-CTS-CCYY
047100     ELSE
047200         MOVE 1900 TO MMB-CTS-CCYY
047300     END-IF
047400     ADD MMB-CDR-YY TO MMB-CTS-CCYY
047500     MOVE MMB-CDR-MM TO MMB-CTS-MM
047600     MOVE MMB-CDR-DD TO MMB-CTS-DD
047700     MOVE MMB-CURRENT-TIME-RAW(1:2) TO MMB-CTS-HH
047800     MOVE MMB-CURRENT-TIME-RAW(3:2) TO MMB-CTS-MN
047900     MOVE MMB-CURRENT-TIME-RAW(5:2) TO MMB-CTS-SS.
048000 1000-READ-OLD-MASTER.
048100     READ MMB-OLD-MASTER-IN
048200         AT END MOVE 'Y' TO MMB-OLDMS-EOF-SW
048300     END-READ.
048400 1100-READ-TRANSACTION.
048500     READ MMB-TRANSACTION-IN
048600         AT END MOVE 'Y' TO MMB-TXN-EOF-SW
048700     END-READ.
048800*----------------------------------------------------------------
048900*    CLASSIC BALANCED-LINE MERGE.  A MATCHED KEY DISPATCHES TO
049000*    THE TRANSACTION-TYPE PARAGRAPH; AN OLD-MASTER RECORD WITH
049100*    NO TRANSACTION IS CARRIED FORWARD UNCHANGED; A TRANSACTION
049200*    WITH NO OLD-MASTER RECORD IS A SIGNUP (ANYTHING ELSE IS AN
049300*    UNKNOWN-MEMBER REJECT).
049400*----------------------------------------------------------------
049500 1500-PROCESS-MATCH.
049600     IF MMB-OLDMS-AT-EOF
049700         MOVE HIGH-VALUES TO MMB-OLDMS-KEY-WORK
049800     ELSE
049900         MOVE MMB-OMI-MEMBER-ID TO MMB-OLDMS-KEY-WORK
050000     END-IF
050100     IF MMB-TXN-AT-EOF
050200         MOVE HIGH-VALUES TO MMB-TXN-KEY-WORK
050300     ELSE
050400         MOVE MMB-TXN-MEMBER-ID TO MMB-TXN-KEY-WORK
050500     END-IF
050600     IF MMB-OLDMS-KEY-WORK = MMB-TXN-KEY-WORK
050700         MOVE 'Y' TO MMB-EXISTING-MEMBER-SW
050800         PERFORM 1700-CARRY-FORWARD-FIELDS
050900         PERFORM 1550-DISPATCH-TRANSACTION THRU 1550-EXIT
051000         PERFORM 1000-READ-OLD-MASTER
051100         PERFORM 1100-READ-TRANSACTION
051200     ELSE
051300         IF MMB-OLDMS-KEY-WORK < MMB-TXN-KEY-WORK
051400             WRITE MMB-NEW-MASTER-OUT FROM MMB-OMI-MEMBER-REC
051500             PERFORM 1000-READ-OLD-MASTER
051600         ELSE
051700             MOVE 'N' TO MMB-EXISTING-MEMBER-SW
051800             IF MMB-TXN-IS-SIGNUP
051900                 PERFORM 2000-SIGNUP THRU 2900-EXIT
052000             ELSE
052100                 PERFORM 7600-REJECT-UNKNOWN-MEMBER
052200             END-IF
052300             PERFORM 1100-READ-TRANSACTION
052400         END-IF
052500     END-IF.
052600 1500-EXIT.
052700     EXIT.
052800*----------------------------------------------------------------
052900*    ON A MATCHED KEY, START THE NEW-MASTER WORK RECORD AS A
053000*    COPY OF THE OLD RECORD SO AN UNCHANGED FIELD SIMPLY FLOWS
053100*    THROUGH UNTOUCHED.
053200*----------------------------------------------------------------
053300 1700-CARRY-FORWARD-FIELDS.
053400     MOVE MMB-OMI-MEMBER-ID           TO MMB-NMO-MEMBER-ID
053500     MOVE MMB-OMI-EMAIL               TO MMB-NMO-EMAIL
053600     MOVE MMB-OMI-NICKNAME            TO MMB-NMO-NICKNAME
053700     MOVE MMB-OMI-PASSWORD-HASH       TO MMB-NMO-PASSWORD-HASH
053800     MOVE MMB-OMI-PHONE-NUMBER        TO MMB-NMO-PHONE-NUMBER
053900     MOVE MMB-OMI-GRADE-CODE          TO MMB-NMO-GRADE-CODE
054000     MOVE MMB-OMI-IS-LOGIN-LOCKED     TO MMB-NMO-IS-LOGIN-LOCKED
054100     MOVE MMB-OMI-INTRODUCTION        TO MMB-NMO-INTRODUCTION
054200     MOVE MMB-OMI-SIGNUP-AT           TO MMB-NMO-SIGNUP-AT
054300     MOVE MMB-OMI-PASSWORD-CHANGED-AT TO MMB-NMO-PASSWORD-CHANGED-AT
054400     MOVE SPACES                      TO FILLER OF MMB-NMO-MEMBER-REC.
054500 1550-DISPATCH-TRANSACTION.
054600     MOVE MMB-TXN-MEMBER-ID TO MMB-RW-MEMBER-ID
054700     MOVE MMB-TXN-TYPE-CD TO MMB-RW-TXN-TYPE-CD
054800     IF MMB-TXN-IS-LOGIN
054900         PERFORM 3000-LOGIN-CHECK THRU 3900-EXIT
055000     ELSE
055100         IF MMB-TXN-IS-PROFILE
055200             PERFORM 4000-PROFILE-UPDATE THRU 4900-EXIT
055300         ELSE
055400             IF MMB-TXN-IS-PWD-CHANGE
055500                 PERFORM 5000-PASSWORD-CHANGE THRU 5000-EXIT
055600             ELSE
055700                 IF MMB-TXN-IS-PWD-RESET
055800                     PERFORM 5100-PASSWORD-RESET THRU 5100-EXIT
055900                 ELSE
056000                     IF MMB-TXN-IS-WITHDRAWAL
056100                         PERFORM 6000-WITHDRAWAL THRU 6900-EXIT
056200                     ELSE
056300                         PERFORM 7700-REJECT-DUPLICATE-SIGNUP
056400                     END-IF
056500                 END-IF
056600             END-IF
056700         END-IF
056800     END-IF.
056900 1550-EXIT.
057000     EXIT.
057100*----------------------------------------------------------------
057200*    SIGNUP - NICKNAME/EMAIL UNIQUENESS, REQUIRED TERMS AGREED,
057300*    PASSWORD CONFIRMATION, MEMBER + TERM RECORDS, AND A
057400*    DEFAULT FAVORITE FOLDER FOR INVESTORS.
057500*----------------------------------------------------------------
057600 2000-SIGNUP.
057700     MOVE MMB-TXN-MEMBER-ID TO MMB-RW-MEMBER-ID
057800     MOVE MMB-TXN-TYPE-CD TO MMB-RW-TXN-TYPE-CD
057900     MOVE 'Y' TO MMB-TXN-VALID-SW
058000     PERFORM 2100-CHECK-NICKNAME-DUP
058100     IF MMB-DUP-FOUND
058200         MOVE 'N' TO MMB-TXN-VALID-SW
058300         MOVE "NICKNAME OR EMAIL ALREADY ON FILE"
058400             TO MMB-RSL-MESSAGE-TX
058500     END-IF
058600     IF MMB-TXN-IS-VALID
058700         PERFORM 2200-CHECK-TERMS-AGREED
058800     END-IF
058900     IF MMB-TXN-IS-VALID
059000         PERFORM 2300-WRITE-MEMBER-REC
059100         PERFORM 2400-WRITE-TERM-RECS
059200         PERFORM 2500-CREATE-FAVORITE-FOLDER
059300         MOVE 'A' TO MMB-RSL-RESULT-CD
059400         MOVE "SIGNUP ACCEPTED" TO MMB-RSL-MESSAGE-TX
059500     ELSE
059600         MOVE 'R' TO MMB-RSL-RESULT-CD
059700     END-IF
059800     PERFORM 7000-WRITE-RESULT-LINE.
059900 2900-EXIT.
060000     EXIT.
060100*----------------------------------------------------------------
060200*    OPENS MMB-DUP-CHECK-IN FOR A ONE-TIME FULL SCAN LOOKING FOR
060300*    A NICKNAME OR EMAIL ALREADY ON FILE.  THE MAIN MERGE'S OWN
060400*    POSITION IN MMB-OLD-MASTER-IN IS UNAFFECTED BECAUSE THIS IS
060500*    A SEPARATE SEQUENTIAL BROWSE OF THE SAME DATA SET, OPENED
060600*    UNDER ITS OWN FILE-CONTROL ENTRY.
060700*----------------------------------------------------------------
060800 2100-CHECK-NICKNAME-DUP.
060900     MOVE MMB-TXN-NICKNAME TO MMB-DUP-CHECK-NICKNAME
061000     MOVE MMB-TXN-EMAIL    TO MMB-DUP-CHECK-EMAIL
061100     PERFORM 9000-SCAN-MASTER-FOR-DUP THRU 9000-EXIT.
061200*----------------------------------------------------------------
061300*    REQUIRED TERMS (PRIVACY POLICY AND SERVICE TERMS) MUST
061400*    BOTH BE AGREED, AND THE PASSWORD MUST MATCH ITS CONFIRM.
061500*----------------------------------------------------------------
061600 2200-CHECK-TERMS-AGREED.
061700     IF MMB-TXN-PRIVACY-AGREED NOT = 'Y'
061800        OR MMB-TXN-TERMS-AGREED NOT = 'Y'
061900         MOVE 'N' TO MMB-TXN-VALID-SW
062000         MOVE "REQUIRED TERMS NOT AGREED" TO MMB-RSL-MESSAGE-TX
062100     END-IF
062200     IF MMB-TXN-PASSWORD-HASH NOT = MMB-TXN-CONFIRM-PASSWORD-HASH
062300         MOVE 'N' TO MMB-TXN-VALID-SW
062400         MOVE "PASSWORD AND CONFIRM DO NOT MATCH"
062500             TO MMB-RSL-MESSAGE-TX
062600     END-IF.
062700 2300-WRITE-MEMBER-REC.
062800     MOVE MMB-TXN-MEMBER-ID      TO MMB-NMO-MEMBER-ID
062900     MOVE MMB-TXN-EMAIL          TO MMB-NMO-EMAIL
063000     MOVE MMB-TXN-NICKNAME       TO MMB-NMO-NICKNAME
063100     MOVE MMB-TXN-PASSWORD-HASH  TO MMB-NMO-PASSWORD-HASH
063200     MOVE MMB-TXN-PHONE-NUMBER   TO MMB-NMO-PHONE-NUMBER
063300     MOVE MMB-TXN-GRADE-CODE     TO MMB-NMO-GRADE-CODE
063400     MOVE 'N'                    TO MMB-NMO-IS-LOGIN-LOCKED
063500     MOVE MMB-TXN-INTRODUCTION   TO MMB-NMO-INTRODUCTION
063600     MOVE MMB-CURRENT-TIMESTAMP  TO MMB-NMO-SIGNUP-AT
063700     MOVE MMB-CURRENT-TIMESTAMP  TO MMB-NMO-PASSWORD-CHANGED-AT
063800     MOVE SPACES                 TO FILLER OF MMB-NMO-MEMBER-REC
063900     WRITE MMB-NEW-MASTER-OUT FROM MMB-NMO-MEMBER-REC.
064000 2400-WRITE-TERM-RECS.
064100     MOVE SPACES TO MMB-TERM-REC
064200     MOVE MMB-TXN-MEMBER-ID     TO MMB-MBT-MEMBER-ID
064300     MOVE "PRIVACY_POLICY"      TO MMB-MBT-TERM-TYPE
064400     MOVE MMB-TXN-PRIVACY-AGREED TO MMB-MBT-IS-TERM-AGREED
064500     MOVE MMB-CURRENT-TIMESTAMP TO MMB-MBT-DECISION-DATE
064600     WRITE MMB-TERM-REC
064700     MOVE "SERVICE_TERMS"       TO MMB-MBT-TERM-TYPE
064800     MOVE MMB-TXN-TERMS-AGREED  TO MMB-MBT-IS-TERM-AGREED
064900     WRITE MMB-TERM-REC
065000     MOVE "PROMOTION"           TO MMB-MBT-TERM-TYPE
065100     MOVE MMB-TXN-PROMOTION-AGREED TO MMB-MBT-IS-TERM-AGREED
065200     WRITE MMB-TERM-REC
065300     MOVE "MARKETING_AGREEMENT" TO MMB-MBT-TERM-TYPE
065400     MOVE MMB-TXN-MARKETING-AGREED TO MMB-MBT-IS-TERM-AGREED
065500     WRITE MMB-TERM-REC.
065600*----------------------------------------------------------------
065700*    A DEFAULT FAVORITE-STRATEGY FOLDER IS NOTED FOR INVESTORS
065800*    ONLY.  NO FOLDER RECORD LAYOUT IS SPECCED FOR THIS SYSTEM,
065900*    SO THE EVENT IS RAISED HERE FOR A DOWNSTREAM STRATEGY-
066000*    FOLLOWING SERVICE TO PICK UP; NOTHING IS WRITTEN BY THIS
066100*    BATCH.
066200*----------------------------------------------------------------
066300 2500-CREATE-FAVORITE-FOLDER.
066400     IF MMB-TXN-GRADE-CODE = 'MEMBER_ROLE_INVESTOR'
066500         CONTINUE
066600     END-IF.
066700*----------------------------------------------------------------
066800*    LOGIN-CHECK - MEMBER MUST NOT BE LOCKED, PASSWORD MUST
066900*    MATCH.  ON SUCCESS THE ROLE IS DERIVED BY STRIPPING THE
067000*    "MEMBER_" PREFIX FROM THE GRADE CODE.
067100*----------------------------------------------------------------
067200 3000-LOGIN-CHECK.
067300     MOVE 'Y' TO MMB-TXN-VALID-SW
067400     PERFORM 3100-CHECK-LOCKED
067500     IF MMB-TXN-IS-VALID
067600         PERFORM 3200-CHECK-PASSWORD
067700     END-IF
067800     IF MMB-TXN-IS-VALID
067900         PERFORM 3300-DERIVE-ROLE
068000         MOVE 'A' TO MMB-RSL-RESULT-CD
068100         STRING "LOGIN OK - ROLE " DELIMITED BY SIZE
068200                MMB-NMO-ROLE-SUFFIX DELIMITED BY SIZE
068300             INTO MMB-RSL-MESSAGE-TX
068400     ELSE
068500         MOVE 'R' TO MMB-RSL-RESULT-CD
068600     END-IF
068700     PERFORM 7000-WRITE-RESULT-LINE.
068800 3900-EXIT.
068900     EXIT.
069000 3100-CHECK-LOCKED.
069100     IF MMB-OMI-LOGIN-LOCKED
069200         MOVE 'N' TO MMB-TXN-VALID-SW
069300         MOVE "MEMBER IS LOGIN-LOCKED" TO MMB-RSL-MESSAGE-TX
069400     END-IF.
069500 3200-CHECK-PASSWORD.
069600     IF MMB-OMI-PASSWORD-HASH NOT = MMB-TXN-PASSWORD-HASH
069700         MOVE 'N' TO MMB-TXN-VALID-SW
069800         MOVE "PASSWORD DOES NOT MATCH" TO MMB-RSL-MESSAGE-TX
069900     END-IF.
070000 3300-DERIVE-ROLE.
070100     MOVE MMB-NMO-GRADE-CODE(8:13) TO MMB-NMO-ROLE-SUFFIX.
070200*----------------------------------------------------------------
070300*    PROFILE UPDATE - NICKNAME CHANGE RE-CHECKS UNIQUENESS,
070400*    PHONE/INTRODUCTION ARE REPLACED, AND A CHANGED MARKETING
070500*    FLAG APPENDS A FRESH MEMBER-TERM DECISION.
070600*----------------------------------------------------------------
070700 4000-PROFILE-UPDATE.
070800     MOVE 'Y' TO MMB-TXN-VALID-SW
070900     IF MMB-TXN-NICKNAME NOT = MMB-OMI-NICKNAME
071000         PERFORM 4100-CHECK-NICKNAME-DUP
071100         IF MMB-DUP-FOUND
071200             MOVE 'N' TO MMB-TXN-VALID-SW
071300             MOVE "NICKNAME ALREADY ON FILE" TO MMB-RSL-MESSAGE-TX
071400         END-IF
071500     END-IF
071600     IF MMB-TXN-IS-VALID
071700         MOVE MMB-TXN-NICKNAME     TO MMB-NMO-NICKNAME
071800         MOVE MMB-TXN-PHONE-NUMBER TO MMB-NMO-PHONE-NUMBER
071900         MOVE MMB-TXN-INTRODUCTION TO MMB-NMO-INTRODUCTION
072000         PERFORM 4200-UPDATE-MARKETING-TERM
072100         MOVE 'A' TO MMB-RSL-RESULT-CD
072200         MOVE "PROFILE UPDATED" TO MMB-RSL-MESSAGE-TX
072300     ELSE
072400         MOVE 'R' TO MMB-RSL-RESULT-CD
072500     END-IF
072600     PERFORM 7000-WRITE-RESULT-LINE.
072700 4900-EXIT.
072800     EXIT.
072900 4100-CHECK-NICKNAME-DUP.
073000     MOVE MMB-TXN-NICKNAME TO MMB-DUP-CHECK-NICKNAME
073100     MOVE SPACES           TO MMB-DUP-CHECK-EMAIL
073200     PERFORM 9000-SCAN-MASTER-FOR-DUP THRU 9000-EXIT.
073300 4200-UPDATE-MARKETING-TERM.
073400     IF MMB-TXN-MARKETING-AGREED NOT = SPACES
073500         MOVE SPACES TO MMB-TERM-REC
073600         MOVE MMB-TXN-MEMBER-ID        TO MMB-MBT-MEMBER-ID
073700         MOVE "MARKETING_AGREEMENT"    TO MMB-MBT-TERM-TYPE
073800         MOVE MMB-TXN-MARKETING-AGREED TO MMB-MBT-IS-TERM-AGREED
073900         MOVE MMB-CURRENT-TIMESTAMP    TO MMB-MBT-DECISION-DATE
074000         WRITE MMB-TERM-REC
074100     END-IF.
074200*----------------------------------------------------------------
074300*    PASSWORD CHANGE - OLD PASSWORD MUST MATCH STORED, NEW MUST
074400*    DIFFER FROM STORED AND MUST EQUAL ITS CONFIRMATION.
074500*----------------------------------------------------------------
074600 5000-PASSWORD-CHANGE.
074700     MOVE 'Y' TO MMB-TXN-VALID-SW
074800     IF MMB-OMI-PASSWORD-HASH NOT = MMB-TXN-OLD-PASSWORD-HASH
074900         MOVE 'N' TO MMB-TXN-VALID-SW
075000         MOVE "OLD PASSWORD DOES NOT MATCH" TO MMB-RSL-MESSAGE-TX
075100     END-IF
075200     IF MMB-TXN-IS-VALID
075300        AND MMB-TXN-PASSWORD-HASH = MMB-OMI-PASSWORD-HASH
075400         MOVE 'N' TO MMB-TXN-VALID-SW
075500         MOVE "NEW PASSWORD SAME AS OLD" TO MMB-RSL-MESSAGE-TX
075600     END-IF
075700     IF MMB-TXN-IS-VALID
075800        AND MMB-TXN-PASSWORD-HASH NOT = MMB-TXN-CONFIRM-PASSWORD-HASH
075900         MOVE 'N' TO MMB-TXN-VALID-SW
076000         MOVE "PASSWORD AND CONFIRM DO NOT MATCH"
076100             TO MMB-RSL-MESSAGE-TX
076200     END-IF
076300     IF MMB-TXN-IS-VALID
076400         MOVE MMB-TXN-PASSWORD-HASH TO MMB-NMO-PASSWORD-HASH
076500         MOVE MMB-CURRENT-TIMESTAMP TO MMB-NMO-PASSWORD-CHANGED-AT
076600         MOVE 'A' TO MMB-RSL-RESULT-CD
076700         MOVE "PASSWORD CHANGED" TO MMB-RSL-MESSAGE-TX
076800     ELSE
076900         MOVE 'R' TO MMB-RSL-RESULT-CD
077000     END-IF
077100     PERFORM 7000-WRITE-RESULT-LINE.
077200 5000-EXIT.
077300     EXIT.
077400*----------------------------------------------------------------
077500*    PASSWORD RESET - SAME RULES AS PASSWORD CHANGE EXCEPT NO
077600*    OLD-PASSWORD CHECK IS MADE.
077700*----------------------------------------------------------------
077800 5100-PASSWORD-RESET.
077900     MOVE 'Y' TO MMB-TXN-VALID-SW
078000     IF MMB-TXN-PASSWORD-HASH = MMB-OMI-PASSWORD-HASH
078100         MOVE 'N' TO MMB-TXN-VALID-SW
078200         MOVE "NEW PASSWORD SAME AS OLD" TO MMB-RSL-MESSAGE-TX
078300     END-IF
078400     IF MMB-TXN-IS-VALID
078500        AND MMB-TXN-PASSWORD-HASH NOT = MMB-TXN-CONFIRM-PASSWORD-HASH
078600         MOVE 'N' TO MMB-TXN-VALID-SW
078700         MOVE "PASSWORD AND CONFIRM DO NOT MATCH"
078800             TO MMB-RSL-MESSAGE-TX
078900     END-IF
079000     IF MMB-TXN-IS-VALID
079100         MOVE MMB-TXN-PASSWORD-HASH TO MMB-NMO-PASSWORD-HASH
079200         MOVE MMB-CURRENT-TIMESTAMP TO MMB-NMO-PASSWORD-CHANGED-AT
079300         MOVE 'A' TO MMB-RSL-RESULT-CD
079400         MOVE "PASSWORD RESET" TO MMB-RSL-MESSAGE-TX
079500     ELSE
079600         MOVE 'R' TO MMB-RSL-RESULT-CD
079700     END-IF
079800     PERFORM 7000-WRITE-RESULT-LINE.
079900 5100-EXIT.
080000     EXIT.
080100*----------------------------------------------------------------
080200*    WITHDRAWAL - COMMON STEPS APPLY TO EVERY GRADE, THEN THE
080300*    GRADE-SPECIFIC CASCADE RUNS.  THE MEMBER RECORD ITSELF IS
080400*    SUPPRESSED FROM THE NEW MASTER BY 6300-WITHDRAW-COMMON.
080500*----------------------------------------------------------------
080600 6000-WITHDRAWAL.
080700     PERFORM 6300-WITHDRAW-COMMON
080800     IF MMB-OMI-GRADE-INVESTOR
080900         PERFORM 6100-WITHDRAW-INVESTOR
081000     ELSE
081100         IF MMB-OMI-GRADE-TRADER
081200             PERFORM 6200-WITHDRAW-TRADER
081300         END-IF
081400     END-IF
081500     MOVE 'A' TO MMB-RSL-RESULT-CD
081600     MOVE "WITHDRAWAL PROCESSED" TO MMB-RSL-MESSAGE-TX
081700     PERFORM 7000-WRITE-RESULT-LINE.
081800 6900-EXIT.
081900     EXIT.
082000*----------------------------------------------------------------
082100*    THE MEMBER'S ID IS REMEMBERED FOR THE CONSULTATION SCRUB AND
082200*    TERM-MASTER MERGE PASSES THAT RUN ONCE AT END OF MERGE, AND
082300*    THE RECORD IS NOT WRITTEN FORWARD TO THE NEW MASTER (SO IT NO
082400*    LONGER EXISTS ON THE NEXT RUN).
082500*----------------------------------------------------------------
082600 6300-WITHDRAW-COMMON.
082700     ADD 1 TO MMB-WITHDRAWN-COUNT
082800     IF MMB-WITHDRAWN-COUNT <= 500
082900         MOVE MMB-OMI-MEMBER-ID
083000             TO MMB-WM-ENTRY(MMB-WITHDRAWN-COUNT)
083100     END-IF.
083200*----------------------------------------------------------------
083300*    INVESTOR WITHDRAWAL - FAVORITE FOLDERS ARE NOT A SPECCED
083400*    RECORD LAYOUT (SEE 2500-CREATE-FAVORITE-FOLDER) SO THERE IS
083500*    NOTHING FURTHER TO DELETE HERE; THE CONSULTATION-INVESTOR-
083600*    ID NULLING HAPPENS IN THE END-OF-RUN SCRUB PASS.
083700*----------------------------------------------------------------
083800 6100-WITHDRAW-INVESTOR.
083900     CONTINUE.
084000*----------------------------------------------------------------
084100*    TRADER WITHDRAWAL - EVERY STRATEGY THIS TRADER WRITES IS
084200*    QUEUED FOR DELETION (WITH ITS DEPENDENT DAILY/MONTHLY
084300*    STATISTICS) ON THE NEXT MSB.B00900 DELS RUN.
084400*----------------------------------------------------------------
084500 6200-WITHDRAW-TRADER.
084600     OPEN INPUT MMB-STRATEGY-MASTER-IN
084700     MOVE 'N' TO MMB-STRATMS-EOF-SW
084800     PERFORM 6210-READ-STRATEGY-MASTER
084900     PERFORM 6220-SCAN-FOR-OWNED-STRATEGY THRU 6220-EXIT
085000         UNTIL MMB-STRATMS-AT-EOF
085100     CLOSE MMB-STRATEGY-MASTER-IN.
085200 6210-READ-STRATEGY-MASTER.
085300     READ MMB-STRATEGY-MASTER-IN
085400         AT END MOVE 'Y' TO MMB-STRATMS-EOF-SW
085500     END-READ.
085600 6220-SCAN-FOR-OWNED-STRATEGY.
085700     IF MMB-STM-WRITER-MEMBER-ID = MMB-OMI-MEMBER-ID
085800         MOVE SPACES TO MMB-SDO-DELETE-REQUEST
085900         MOVE MMB-STM-STRATEGY-ID TO MMB-SDO-STRATEGY-ID
086000         MOVE "TRADER WITHDRAWAL" TO MMB-SDO-REASON-TX
086100         WRITE MMB-SDO-DELETE-REQUEST
086200     END-IF
086300     PERFORM 6210-READ-STRATEGY-MASTER.
086400 6220-EXIT.
086500     EXIT.
086600*----------------------------------------------------------------
086700*    ONE FULL PASS OVER THE CONSULTATION FILE AFTER THE MASTER
086800*    MERGE - EVERY DETAIL RECORD WHOSE INVESTOR-ID MATCHES A
086900*    MEMBER WITHDRAWN THIS RUN HAS THAT REFERENCE BLANKED.
087000*    HEADER AND TRAILER RECORDS PASS THROUGH UNCHANGED.
087100*----------------------------------------------------------------
087200 6500-CONSULTATION-SCRUB.
087300     OPEN INPUT MMB-CONSULT-IN
087400     OPEN OUTPUT MMB-CONSULT-OUT
087500     PERFORM 6510-READ-CONSULTATION
087600     PERFORM 6520-SCRUB-CONSULTATION THRU 6520-EXIT
087700         UNTIL MMB-CSLIN-AT-EOF
087800     CLOSE MMB-CONSULT-IN MMB-CONSULT-OUT.
087900 6500-EXIT.
088000     EXIT.
088100 6510-READ-CONSULTATION.
088200     READ MMB-CONSULT-IN
088300         AT END MOVE 'Y' TO MMB-CSLIN-EOF-SW
088400     END-READ.
088500 6520-SCRUB-CONSULTATION.
088600     MOVE MMB-CSLI-RECORD-TYPE-CD TO MMB-CSLO-RECORD-TYPE-CD
088700     MOVE MMB-CSLI-BODY-AREA      TO MMB-CSLO-BODY-AREA
088800     IF MMB-CSLI-TYPE-DETAIL
088900         MOVE 1 TO MMB-WITHDRAWN-TABLE-SUB
089000         PERFORM 6530-CHECK-WITHDRAWN-TABLE THRU 6530-EXIT
089100             UNTIL MMB-WITHDRAWN-TABLE-SUB > MMB-WITHDRAWN-COUNT
089200                OR MMB-WITHDRAWN-TABLE-SUB > 500
089300     END-IF
089400     WRITE MMB-CSL-OUT-REC FROM MMB-CSL-OUT-REC
089500     PERFORM 6510-READ-CONSULTATION.
089600 6520-EXIT.
089700     EXIT.
089800 6530-CHECK-WITHDRAWN-TABLE.
089900     IF MMB-WM-ENTRY(MMB-WITHDRAWN-TABLE-SUB) = MMB-CSLI-INVESTOR-ID
090000         MOVE SPACES TO MMB-CSLO-INVESTOR-ID
090100         MOVE MMB-WITHDRAWN-COUNT TO MMB-WITHDRAWN-TABLE-SUB
090200     END-IF
090300     ADD 1 TO MMB-WITHDRAWN-TABLE-SUB.
090400 6530-EXIT.
090500     EXIT.
090600*----------------------------------------------------------------
090700*    THE TERM-MASTER MERGE FOLDS THIS RUN'S OWN TERM DECISIONS
090800*    (MMB-TERM-WORK-OUT) INTO THE OLD TERM MASTER (MMB-TERM-IN)
090900*    TO PRODUCE THE NEW TERM MASTER (MMB-TERM-OUT).  A ROW FOR A
091000*    MEMBER WITHDRAWN THIS RUN IS DROPPED FROM EITHER SOURCE -
091100*    SEE BUG-0405 IN THE CHANGE LOG ABOVE.  NEITHER SOURCE IS IN
091200*    MEMBER-ID SEQUENCE ACROSS THE OTHER, SO THIS IS A STRAIGHT
091300*    COPY-AND-FILTER OF EACH FILE IN TURN, NOT A BALANCED-LINE
091400*    MERGE LIKE THE MEMBER MASTER ABOVE.
091500*----------------------------------------------------------------
091600 6600-TERM-MASTER-MERGE.
091700     OPEN INPUT MMB-TERM-IN
091800     CLOSE MMB-TERM-WORK-OUT
091900     OPEN INPUT MMB-TERM-WORK-OUT
092000     OPEN OUTPUT MMB-TERM-OUT
092100     PERFORM 6610-READ-OLD-TERM
092200     PERFORM 6620-COPY-OLD-TERM THRU 6620-EXIT
092300         UNTIL MMB-TERMIN-AT-EOF
092400     PERFORM 6630-READ-WORK-TERM
092500     PERFORM 6640-COPY-WORK-TERM THRU 6640-EXIT
092600         UNTIL MMB-TERMWK-AT-EOF
092700     CLOSE MMB-TERM-IN MMB-TERM-WORK-OUT MMB-TERM-OUT.
092800 6600-EXIT.
092900     EXIT.
093000 6610-READ-OLD-TERM.
093100     READ MMB-TERM-IN
093200         AT END MOVE 'Y' TO MMB-TERMIN-EOF-SW
093300     END-READ.
093400 6620-COPY-OLD-TERM.
093500     MOVE MMB-TRI-MEMBER-ID TO MMB-WD-MEMBER-ID-CHECK
093600     PERFORM 9100-SCAN-WITHDRAWN-TABLE THRU 9100-EXIT
093700     IF NOT MMB-WD-MEMBER-FOUND
093800         MOVE MMB-TRI-MEMBER-ID       TO MMB-TRO-MEMBER-ID
093900         MOVE MMB-TRI-TERM-TYPE       TO MMB-TRO-TERM-TYPE
094000         MOVE MMB-TRI-IS-TERM-AGREED  TO MMB-TRO-IS-TERM-AGREED
094100         MOVE MMB-TRI-DECISION-DATE   TO MMB-TRO-DECISION-DATE
094200         MOVE SPACES                  TO FILLER OF MMB-TRO-TERM-REC
094300         WRITE MMB-TRO-TERM-REC
094400     END-IF
094500     PERFORM 6610-READ-OLD-TERM.
094600 6620-EXIT.
094700     EXIT.
094800 6630-READ-WORK-TERM.
094900     READ MMB-TERM-WORK-OUT
095000         AT END MOVE 'Y' TO MMB-TERMWK-EOF-SW
095100     END-READ.
095200 6640-COPY-WORK-TERM.
095300     MOVE MMB-MBT-MEMBER-ID TO MMB-WD-MEMBER-ID-CHECK
095400     PERFORM 9100-SCAN-WITHDRAWN-TABLE THRU 9100-EXIT
095500     IF NOT MMB-WD-MEMBER-FOUND
095600         MOVE MMB-MBT-MEMBER-ID       TO MMB-TRO-MEMBER-ID
095700         MOVE MMB-MBT-TERM-TYPE       TO MMB-TRO-TERM-TYPE
095800         MOVE MMB-MBT-IS-TERM-AGREED  TO MMB-TRO-IS-TERM-AGREED
095900         MOVE MMB-MBT-DECISION-DATE   TO MMB-TRO-DECISION-DATE
096000         MOVE SPACES                  TO FILLER OF MMB-TRO-TERM-REC
096100         WRITE MMB-TRO-TERM-REC
096200     END-IF
096300     PERFORM 6630-READ-WORK-TERM.
096400 6640-EXIT.
096500     EXIT.
096600*----------------------------------------------------------------
096700*    SHARED WITHDRAWN-MEMBER LOOKUP - SETS MMB-WD-FOUND-SW FOR
096800*    WHICHEVER MEMBER-ID THE CALLER LEFT IN MMB-WD-MEMBER-ID-CHECK.
096900*----------------------------------------------------------------
097000 9100-SCAN-WITHDRAWN-TABLE.
097100     MOVE 'N' TO MMB-WD-FOUND-SW
097200     MOVE 1 TO MMB-TRM-TABLE-SUB
097300     PERFORM 9110-CHECK-WITHDRAWN-ENTRY THRU 9110-EXIT
097400         UNTIL MMB-TRM-TABLE-SUB > MMB-WITHDRAWN-COUNT
097500            OR MMB-TRM-TABLE-SUB > 500
097600            OR MMB-WD-MEMBER-FOUND.
097700 9100-EXIT.
097800     EXIT.
097900 9110-CHECK-WITHDRAWN-ENTRY.
098000     IF MMB-WM-ENTRY(MMB-TRM-TABLE-SUB) = MMB-WD-MEMBER-ID-CHECK
098100         MOVE 'Y' TO MMB-WD-FOUND-SW
098200     END-IF
098300     ADD 1 TO MMB-TRM-TABLE-SUB.
098400 9110-EXIT.
098500     EXIT.
098600 7000-WRITE-RESULT-LINE.
098700     MOVE SPACES TO MMB-RSL-RECORD-TYPE-CD
098800     MOVE 'D' TO MMB-RSL-RECORD-TYPE-CD
098900     MOVE MMB-RW-MEMBER-ID TO MMB-RSL-MEMBER-ID
099000     MOVE MMB-RW-TXN-TYPE-CD TO MMB-RSL-TXN-TYPE-CD
099100     WRITE MMB-RESULT-LINE
099200     ADD 1 TO MMB-TXN-COUNT
099300     IF MMB-RSL-RESULT-ACCEPTED
099400         ADD 1 TO MMB-ACCEPTED-COUNT
099500     ELSE
099600         ADD 1 TO MMB-REJECTED-COUNT
099700     END-IF.
099800 7600-REJECT-UNKNOWN-MEMBER.
099900     MOVE MMB-TXN-MEMBER-ID TO MMB-RW-MEMBER-ID
100000     MOVE MMB-TXN-TYPE-CD TO MMB-RW-TXN-TYPE-CD
100100     MOVE 'R' TO MMB-RSL-RESULT-CD
100200     MOVE "MEMBER NOT FOUND ON MASTER" TO MMB-RSL-MESSAGE-TX
100300     PERFORM 7000-WRITE-RESULT-LINE.
100400 7700-REJECT-DUPLICATE-SIGNUP.
100500     MOVE MMB-TXN-MEMBER-ID TO MMB-RW-MEMBER-ID
100600     MOVE MMB-TXN-TYPE-CD TO MMB-RW-TXN-TYPE-CD
100700     MOVE 'R' TO MMB-RSL-RESULT-CD
100800     MOVE "SIGNUP FOR MEMBER-ID ALREADY ON FILE"
100900         TO MMB-RSL-MESSAGE-TX
101000     PERFORM 7000-WRITE-RESULT-LINE.
101100 8000-END-OF-JOB-TOTALS.
101200     DISPLAY "MMB.B00910 - TRANSACTIONS READ  : " MMB-TXN-COUNT
101300     DISPLAY "MMB.B00910 - ACCEPTED           : " MMB-ACCEPTED-COUNT
101400     DISPLAY "MMB.B00910 - REJECTED           : " MMB-REJECTED-COUNT
101500     DISPLAY "MMB.B00910 - WITHDRAWALS        : " MMB-WITHDRAWN-COUNT.
101600*----------------------------------------------------------------
101700*    FULL-FILE DUPLICATE SCAN SHARED BY SIGNUP (NICKNAME+EMAIL)
101800*    AND PROFILE UPDATE (NICKNAME ONLY - CALLER BLANKS MMB-DUP-
101900*    CHECK-EMAIL SO THE EMAIL COMPARE BELOW IS SKIPPED).  ENDS
102000*    EARLY THE MOMENT A MATCH IS FOUND.
102100*----------------------------------------------------------------
102200 9000-SCAN-MASTER-FOR-DUP.
102300     MOVE 'N' TO MMB-DUP-FOUND-SW
102400     MOVE 'N' TO MMB-DUPCK-EOF-SW
102500     OPEN INPUT MMB-DUP-CHECK-IN
102600     PERFORM 9010-READ-DUP-CHECK-MASTER
102700     PERFORM 9020-COMPARE-DUP-CHECK-REC THRU 9020-EXIT
102800         UNTIL MMB-DUPCK-AT-EOF
102900            OR MMB-DUP-FOUND
103000     CLOSE MMB-DUP-CHECK-IN.
103100 9000-EXIT.
103200     EXIT.
103300 9010-READ-DUP-CHECK-MASTER.
103400     READ MMB-DUP-CHECK-IN
103500         AT END MOVE 'Y' TO MMB-DUPCK-EOF-SW
103600     END-READ.
103700 9020-COMPARE-DUP-CHECK-REC.
103800     IF MMB-DCI-NICKNAME = MMB-DUP-CHECK-NICKNAME
103900         MOVE 'Y' TO MMB-DUP-FOUND-SW
104000     END-IF
104100     IF MMB-DUP-CHECK-EMAIL NOT = SPACES
104200        AND MMB-DCI-EMAIL = MMB-DUP-CHECK-EMAIL
104300         MOVE 'Y' TO MMB-DUP-FOUND-SW
104400     END-IF
104500     IF NOT MMB-DUP-FOUND
104600         PERFORM 9010-READ-DUP-CHECK-MASTER
104700     END-IF.
104800 9020-EXIT.
104900     EXIT.
