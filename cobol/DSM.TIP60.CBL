000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DSM-DAILY-STAT-RECORD.
000300 AUTHOR.        R HUYNH.
000400 INSTALLATION.  STRATEGY OPS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  03/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  DSM.TIP60  -  DAILY STRATEGY STATISTIC LAYOUT / RECORD-COUNT  *
001000*                UTILITY.  DEFINES THE ONE-ROW-PER-STRATEGY-PER- *
001100*                TRADING-DAY LAYOUT READ BY THE MONTHLY ROLL-UP  *
001200*                BATCH (MSB.B00900) AND WRITTEN BY THE DAILY     *
001300*                UPLOAD BATCH (DUB.B00905).  RUN STANDALONE IT   *
001400*                JUST OPENS THE FEED AND COUNTS/DISPLAYS ROWS SO *
001500*                OPS CAN EYEBALL A NEW EXTRACT BEFORE THE ROLL-  *
001600*                UP JOB IS SCHEDULED.                            *
001700******************************************************************
001800* CHANGE LOG                                                    *
001900*   DATE      BY   TKT/REQ    DESCRIPTION                       *
002000*   --------  ---  ---------  --------------------------------- *
002100*   03/11/91  RH   INIT-0001  ORIGINAL LAYOUT - REPLACES THE OLD *
002200*                             FLAT "STRATDLY" TAPE FORMAT.       *
002300*   05/02/91  RH   ENH-0114   ADDED REFERENCE-PRICE FIELD PER    *
002400*                             PERFORMANCE-REPORTING REQUEST.     *
002500*   05/14/92  JLK  ENH-0177   ADDED CUM-PROFIT-LOSS / CUM-RETURN *
002600*                             CARRIED FIELDS SO MONTHLY ROLL-UP  *
002700*                             NO LONGER RE-DERIVES THEM.         *
002800*   08/03/93  JLK  BUG-0230   AMOUNT FIELDS WERE ONE DIGIT SHORT *
002900*                             FOR LARGE STRATEGIES - RESIZED TO  *
003000*                             S9(15)V9(4).                       *
003100*   06/21/95  PDM  ENH-0301   ADDED DSM-DATE-YMD REDEFINES FOR   *
003200*                             THE NEW SORT/MERGE STEP.           *
003300*   02/09/96  PDM  BUG-0344   REFERENCE-PRICE WAS UNSIGNED - IT  *
003400*                             COULD NOT HOLD A DOWN MARKET.      *
003500*                             RESIGNED S9(6)V9(4).               *
003600*   01/06/99  TSH  Y2K-0009   YEAR 2000 REMEDIATION - STAT-DATE  *
003700*                             AND HEADER RUN-DATE-TIME CONFIRMED *
003800*                             FULL 4-DIGIT CENTURY; NO WINDOWING *
003900*                             IN USE ON THIS FILE.               *
004000*   05/17/01  BCX  ENH-0388   ADDED TRAILER RECORD-COUNT / TOTAL *
004100*                             PROFIT-LOSS FOR BALANCING AGAINST  *
004200*                             THE UPLOAD BATCH'S ERROR REPORT.   *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-370.
004700 OBJECT-COMPUTER. IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT DSM-DAILY-STAT-FILE ASSIGN TO DAILYSTX
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS DSM-FILE-STATUS.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  DSM-DAILY-STAT-FILE
005800     RECORD CONTAINS 90 CHARACTERS.
005900*----------------------------------------------------------------
006000*    ONE PHYSICAL RECORD PER STRATEGY PER TRADING DAY.  RECORD-
006100*    TYPE-CD DRIVES WHICH OF THE THREE OVERLAY AREAS APPLIES.
006200*----------------------------------------------------------------
006300 01  DSM-DAILY-STAT-RECORD.
006400     05  DSM-RECORD-TYPE-CD                PIC X(01).
006500         88  DSM-RECORD-TYPE-HEADER            VALUE 'H'.
006600         88  DSM-RECORD-TYPE-DETAIL            VALUE 'D'.
006700         88  DSM-RECORD-TYPE-TRAILER           VALUE 'T'.
006800     05  DSM-HEADER-AREA.
006900         10  DSM-HDR-RUN-DTE-TME            PIC X(14).
007000         10  DSM-HDR-FEED-SEQ-NBR           PIC S9(05)   COMP-3.
007100         10  FILLER                         PIC X(69).
007200     05  DSM-DETAIL-AREA REDEFINES DSM-HEADER-AREA.
007300         10  DSM-STRATEGY-ID                PIC 9(10).
007400         10  DSM-STAT-DATE                  PIC 9(08).
007500             88  DSM-STAT-DATE-NOT-SUPPLIED     VALUE ZEROS.
007600         10  DSM-DEP-WD-AMOUNT               PIC S9(15)V9(4).
007700         10  DSM-DAILY-PROFIT-LOSS           PIC S9(15)V9(4).
007800         10  DSM-PRINCIPAL                   PIC S9(15)V9(4).
007900         10  DSM-REFERENCE-PRICE             PIC S9(06)V9(4).
008000         10  DSM-CUM-PROFIT-LOSS             PIC S9(15)V9(4).
008100         10  DSM-CUM-RETURN                  PIC S9(06)V9(4).
008200     05  DSM-DATE-YMD-AREA REDEFINES DSM-HEADER-AREA.
008300         10  FILLER                          PIC X(10).
008400         10  DSM-STAT-DATE-CCYY               PIC 9(04).
008500         10  DSM-STAT-DATE-MM                 PIC 9(02).
008600         10  DSM-STAT-DATE-DD                 PIC 9(02).
008700         10  FILLER                          PIC X(72).
008800     05  DSM-TRAILER-AREA REDEFINES DSM-HEADER-AREA.
008900         10  DSM-TLR-RECORD-CT              PIC S9(07)   COMP-3.
009000         10  DSM-TLR-TOTAL-PROFIT-LOSS      PIC S9(15)V9(4).
009100         10  FILLER                         PIC X(56).
009200 WORKING-STORAGE SECTION.
009300 01  DSM-FILE-STATUS                       PIC X(02) VALUE SPACES.
009400 01  DSM-WORK-SWITCHES.
009500     05  DSM-EOF-SW                         PIC X(01) VALUE 'N'.
009600         88  DSM-AT-EOF                         VALUE 'Y'.
009700 01  DSM-WORK-COUNTERS COMP.
009800     05  DSM-DETAIL-COUNT                   PIC S9(07) VALUE ZERO.
009900     05  DSM-HEADER-COUNT                   PIC S9(05) VALUE ZERO.
010000 PROCEDURE DIVISION.
010100 0000-MAINLINE.
010200     OPEN INPUT DSM-DAILY-STAT-FILE
010300     IF DSM-FILE-STATUS NOT = "00"
010400         DISPLAY "DSM.TIP60 - OPEN FAILED, STATUS " DSM-FILE-STATUS
010500         GO TO 0000-EXIT
010600     END-IF
010700     PERFORM 1000-READ-RECORD
010800     PERFORM 1500-PROCESS-RECORD THRU 1500-EXIT
010900         UNTIL DSM-AT-EOF
011000     DISPLAY "DSM.TIP60 - HEADER RECORDS  : " DSM-HEADER-COUNT
011100     DISPLAY "DSM.TIP60 - DETAIL RECORDS  : " DSM-DETAIL-COUNT
011200     CLOSE DSM-DAILY-STAT-FILE.
011300 0000-EXIT.
011400     STOP RUN.
011500 1000-READ-RECORD.
011600     READ DSM-DAILY-STAT-FILE
011700         AT END MOVE 'Y' TO DSM-EOF-SW
011800     END-READ.
011900 1500-PROCESS-RECORD.
012000     IF DSM-RECORD-TYPE-DETAIL
012100         ADD 1 TO DSM-DETAIL-COUNT
012200     END-IF
012300     IF DSM-RECORD-TYPE-HEADER
012400         ADD 1 TO DSM-HEADER-COUNT
012500     END-IF
012600     PERFORM 1000-READ-RECORD.
012700 1500-EXIT.
012800     EXIT.
