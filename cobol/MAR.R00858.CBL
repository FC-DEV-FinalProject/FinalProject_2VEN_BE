000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MAR-REPORT-LINE.
000300 AUTHOR.        R HUYNH.
000400 INSTALLATION.  STRATEGY OPS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  04/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  MAR.R00858  -  MONTHLY STRATEGY ANALYSIS REPORT PRINT-LINE    *
001000*                 LAYOUT.  ONE DETAIL LINE PER STRATEGY PER      *
001100*                 ANALYSIS MONTH, DESCENDING BY MONTH WITHIN A   *
001200*                 STRATEGY, WRITTEN BY THE MONTHLY ROLL-UP BATCH *
001300*                 (MSB.B00900) AFTER THE MASTER IS REWRITTEN.    *
001400*                 A STRATEGY-BREAK SUBTOTAL LINE PRINTS ON THE   *
001500*                 CONTROL BREAK, AND A GRAND-TOTAL TRAILER LINE  *
001600*                 PRINTS AT END OF REPORT.                       *
001700******************************************************************
001800* CHANGE LOG                                                    *
001900*   DATE      BY   TKT/REQ    DESCRIPTION                       *
002000*   --------  ---  ---------  --------------------------------- *
002100*   04/02/91  RH   INIT-0003  ORIGINAL LAYOUT.                   *
002200*   05/14/92  JLK  ENH-0177   ADDED CUM-PROFIT-LOSS / CUM-RETURN *
002300*                             COLUMNS TO MATCH THE NEW MASTER    *
002400*                             FIELDS.                            *
002500*   09/12/95  PDM  ENH-0298   ADDED STRATEGY-BREAK SUBTOTAL LINE *
002600*                             PER PORTFOLIO-REVIEW REQUEST.      *
002700*   01/06/99  TSH  Y2K-0009   YEAR 2000 REMEDIATION - RUN-DATE   *
002800*                             ON THE HEADER LINE CONFIRMED FULL  *
002900*                             4-DIGIT CENTURY; NO WINDOWING.     *
003000*   05/17/01  BCX  ENH-0389   ADDED GRAND-TOTAL TRAILER LINE SO  *
003100*                             THE REPORT BALANCES TO THE MASTER  *
003200*                             FILE RECORD COUNT.                 *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-370.
003700 OBJECT-COMPUTER. IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT MAR-REPORT-FILE ASSIGN TO ANALYRPT
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS MAR-FILE-STATUS.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  MAR-REPORT-FILE
004800     RECORD CONTAINS 132 CHARACTERS.
004900*----------------------------------------------------------------
005000*    RECORD-TYPE-CD DRIVES WHICH OF THE FOUR OVERLAY AREAS
005100*    APPLIES - PAGE HEADER, DETAIL, STRATEGY SUBTOTAL, OR THE
005200*    END-OF-REPORT GRAND-TOTAL TRAILER.
005300*----------------------------------------------------------------
005400 01  MAR-REPORT-LINE.
005500     05  MAR-RECORD-TYPE-CD                  PIC X(01).
005600         88  MAR-RECORD-TYPE-HEADER              VALUE 'H'.
005700         88  MAR-RECORD-TYPE-DETAIL              VALUE 'D'.
005800         88  MAR-RECORD-TYPE-STRATEGY-TOTAL       VALUE 'S'.
005900         88  MAR-RECORD-TYPE-TRAILER             VALUE 'T'.
006000     05  MAR-DETAIL-AREA.
006100         10  MAR-DTL-STRATEGY-ID              PIC Z(9)9.
006200         10  FILLER                           PIC X(01).
006300         10  MAR-DTL-MONTH                    PIC X(07).
006400         10  FILLER                           PIC X(01).
006500         10  MAR-DTL-AVG-PRINCIPAL            PIC -9(11).9(4).
006600         10  FILLER                           PIC X(01).
006700         10  MAR-DTL-DEP-WD-AMOUNT            PIC -9(11).9(4).
006800         10  FILLER                           PIC X(01).
006900         10  MAR-DTL-MONTHLY-PL               PIC -9(11).9(4).
007000         10  FILLER                           PIC X(01).
007100         10  MAR-DTL-MONTHLY-RETURN           PIC -999.9(4).
007200         10  FILLER                           PIC X(01).
007300         10  MAR-DTL-CUM-PL                   PIC -9(11).9(4).
007400         10  FILLER                           PIC X(01).
007500         10  MAR-DTL-CUM-RETURN               PIC -999.9(4).
007600         10  FILLER                           PIC X(21).
007700     05  MAR-HEADER-AREA REDEFINES MAR-DETAIL-AREA.
007800         10  MAR-HDR-TITLE-TX                 PIC X(60).
007900         10  FILLER                           PIC X(02).
008000         10  MAR-HDR-RUN-DATE.
008100             15  MAR-HDR-RUN-CCYY             PIC 9(04).
008200             15  FILLER                       PIC X(01).
008300             15  MAR-HDR-RUN-MM               PIC 9(02).
008400             15  FILLER                       PIC X(01).
008500             15  MAR-HDR-RUN-DD               PIC 9(02).
008600         10  FILLER                           PIC X(02).
008700         10  MAR-HDR-PAGE-NBR                 PIC 9(04).
008800         10  FILLER                           PIC X(53).
008900     05  MAR-STRATEGY-TOTAL-AREA
009000             REDEFINES MAR-DETAIL-AREA.
009100         10  MAR-STL-STRATEGY-ID              PIC 9(10).
009200         10  MAR-STL-MONTH-COUNT              PIC S9(03) COMP-3.
009300         10  MAR-STL-STRATEGY-TOTAL-PL        PIC S9(15)V9(4).
009400         10  MAR-STL-STRATEGY-TOTAL-DEP-WD    PIC S9(15)V9(4).
009500         10  FILLER                           PIC X(081).
009600     05  MAR-TRAILER-AREA REDEFINES MAR-DETAIL-AREA.
009700         10  MAR-TLR-STRATEGY-CT              PIC S9(05) COMP-3.
009800         10  MAR-TLR-GRAND-TOTAL-PL           PIC S9(15)V9(4).
009900         10  FILLER                           PIC X(109).
010000 WORKING-STORAGE SECTION.
010100 01  MAR-FILE-STATUS                        PIC X(02) VALUE SPACES.
010200 01  MAR-WORK-SWITCHES.
010300     05  MAR-EOF-SW                          PIC X(01) VALUE 'N'.
010400         88  MAR-AT-EOF                          VALUE 'Y'.
010500 01  MAR-WORK-COUNTERS COMP.
010600     05  MAR-DETAIL-COUNT                    PIC S9(07) VALUE ZERO.
010700     05  MAR-STRATEGY-BREAK-COUNT            PIC S9(05) VALUE ZERO.
010800 PROCEDURE DIVISION.
010900 0000-MAINLINE.
011000     OPEN INPUT MAR-REPORT-FILE
011100     IF MAR-FILE-STATUS NOT = "00"
011200         DISPLAY "MAR.R00858 - OPEN FAILED, STATUS " MAR-FILE-STATUS
011300         GO TO 0000-EXIT
011400     END-IF
011500     PERFORM 1000-READ-RECORD
011600     PERFORM 1500-PROCESS-RECORD THRU 1500-EXIT
011700         UNTIL MAR-AT-EOF
011800     DISPLAY "MAR.R00858 - DETAIL LINES   : " MAR-DETAIL-COUNT
011900     DISPLAY "MAR.R00858 - STRATEGY BREAKS: " MAR-STRATEGY-BREAK-COUNT
012000     CLOSE MAR-REPORT-FILE.
012100 0000-EXIT.
012200     STOP RUN.
012300 1000-READ-RECORD.
012400     READ MAR-REPORT-FILE
012500         AT END MOVE 'Y' TO MAR-EOF-SW
012600     END-READ.
012700 1500-PROCESS-RECORD.
012800     IF MAR-RECORD-TYPE-DETAIL
012900         ADD 1 TO MAR-DETAIL-COUNT
013000     END-IF
013100     IF MAR-RECORD-TYPE-STRATEGY-TOTAL
013200         ADD 1 TO MAR-STRATEGY-BREAK-COUNT
013300     END-IF
013400     PERFORM 1000-READ-RECORD.
013500 1500-EXIT.
013600     EXIT.
